000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CAEVT00.                                   *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA REGISTRO DE MARCAJES    *
000600*              (ALTA/BAJA) DEL PERSONAL - ARCHIVO EVENTS.        *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 80 POSICIONES.                           *
001100*           PREFIJO  : EVT.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 14/05/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0118.      *
001800* 03/09/2024 MZUNIGA       AGREGADO 88-LEVELS DE EVT-TYP,        *
001900*                          REQ CCAP-0144.                        *
002000******************************************************************
002100 05  CAEVT00.
002200     10 EVT-ID                            PIC X(10).
002300     10 EVT-ICP                           PIC X(06).
002400     10 EVT-DATUM                         PIC 9(08).
002500     10 EVT-KOD-PO                        PIC X(02).
002600     10 EVT-DRUH                          PIC X(01).
002700        88 EVT-DRUH-ENTRADA                            VALUE 'P'.
002800        88 EVT-DRUH-SALIDA                           VALUE 'O'.
002900     10 EVT-CAS                           PIC 9(08).
003000     10 EVT-CAS-R REDEFINES EVT-CAS.
003100        15 FILLER                         PIC 9(03).
003200        15 EVT-CAS-SEG                    PIC 9(05).
003300     10 EVT-IC-OBS                        PIC X(06).
003400     10 EVT-TYP                           PIC X(01).
003500        88 EVT-TYP-ORIGINAL                          VALUE 'O'.
003600        88 EVT-TYP-NUEVO                             VALUE 'N'.
003700        88 EVT-TYP-STORNO                            VALUE 'S'.
003800     10 EVT-DATUM-ZM                      PIC 9(08).
003900     10 EVT-POZNAMKA                      PIC X(30).
004100******************************************************************
004200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 12      *
004300* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
004400******************************************************************

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CADSM00.                                   *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA RESUMEN DIARIO DE       *
000600*              HORAS TRABAJADAS - ARCHIVO DAYSUM.                *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 23 POSICIONES.                           *
001100*           PREFIJO  : DS.                                      *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 21/06/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0130,      *
001800*                          REGENERACION DE RESUMEN DIARIO.       *
001900******************************************************************
002000 05  CADSM00.
002100     10 DS-ICP                            PIC X(06).
002200     10 DS-DATUM                          PIC 9(08).
002300     10 DS-WORKED                         PIC S9(07)V9(02) COMP-3.
002400     10 FILLER                            PIC X(04).
002500******************************************************************
002600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS  3      *
002700* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 23      *
002800******************************************************************

000100*****************************************************************
000200* Program name:    CA1B0100.                                    *
000300* Original author: eportill.                                    *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 11/02/1983 eportill      Initial Version - proceso batch       *
000900*                          nocturno de novedades de personal     *
001000*                          del area C01.                        *
001100* 30/03/1992 qalvarado     Agregado reporte de control de        *
001200*                          totales al pie de la corrida.         *
001300* 15/01/1999 lcabrera      Revision de anio Y2K: fechas de       *
001400*                          transaccion con 4 digitos de anio.    *
001500* 14/05/2024 gforrich      Reescritura total - REQ CCAP-0118,    *
001600*                          el driver batch de marcajes reemplaza *
001700*                          la vieja transaccion CICS NEOSB36.MRC *
001800*                          que escribia directo contra el VSAM.  *
001900* 21/06/2024 gforrich      Reporte de rechazos por regla de      *
002000*                          insertabilidad, REQ CCAP-0130.        *
002100* 02/10/2024 mzuniga       Listado de marcajes (accion L) y      *
002200*                          hoja de actividad (WORKRECS) contra   *
002300*                          CA9C0400, REQ CCAP-0151.               *
002400* 14/11/2024 mzuniga       Listado de ultimos marcajes de todos  *
002500*                          los empleados al pie del reporte,     *
002600*                          REQ CCAP-0162.                        *
002700*                          Y2K: todas las fechas manejadas con   *
002800*                          4 digitos de anio, sin ambiguedad de  *
002900*                          siglo.                                *
003000*****************************************************************
003100*                                                               *
003200*          I D E N T I F I C A T I O N  D I V I S I O N         *
003300*                                                               *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  CA1B0100.
003700 AUTHOR. ESTEBAN PORTILLO.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. 11/02/1983.
004000 DATE-COMPILED. 14/11/2024.
004100 SECURITY. CONFIDENTIAL.
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSIN    ASSIGN       TO TRANSIN
005600                        ORGANIZATION IS SEQUENTIAL
005700                        FILE STATUS  IS WS-FS-TRN.
005800     SELECT EVENTRPT   ASSIGN       TO EVENTRPT
005900                        ORGANIZATION IS SEQUENTIAL
006000                        FILE STATUS  IS WS-FS-RPT.
006100*****************************************************************
006200*                                                               *
006300*                      D A T A   D I V I S I O N                *
006400*                                                               *
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  TRANSIN
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 103 CHARACTERS.
007100 01  REG-TRANSIN.
007200     COPY CATRN00.
007300
007400 FD  EVENTRPT
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  REG-EVENTRPT                     PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000
008100*****************************************************************
008200*                    DEFINICION DE CONSTANTES                   *
008300*****************************************************************
008400 01  CT-CONSTANTES.
008500     05 CT-RUTINA                  PIC X(08) VALUE 'CA1B0100'.
008600     05 CT-CALL-CA9C0200           PIC X(08) VALUE 'CA9C0200'.
008700     05 CT-CALL-CA9C0400           PIC X(08) VALUE 'CA9C0400'.
008800
008900*****************************************************************
009000*                     DEFINICION DE SWITCHES                    *
009100*****************************************************************
009200 01  SW-SWITCHES.
009300     05 WS-FS-TRN                  PIC X(02) VALUE SPACE.
009400        88 FS-TRN-88-OK                       VALUE '00'.
009500     05 WS-FS-RPT                  PIC X(02) VALUE SPACE.
009600        88 FS-RPT-88-OK                       VALUE '00'.
009700     05 WS-FIN-TRANSIN             PIC X(01) VALUE 'N'.
009800        88 FIN-88-TRANSIN                     VALUE 'S'.
009900
010000*****************************************************************
010100*                 DEFINICION DE CONTADORES (COMP)                *
010200*****************************************************************
010250 77  WS-SEQ-TRN                    PIC S9(07) COMP VALUE ZERO.
010300 01  CN-CONTADORES.
010500     05 WS-CNT-LEIDOS              PIC S9(07) COMP VALUE ZERO.
010600     05 WS-CNT-CREADOS             PIC S9(07) COMP VALUE ZERO.
010700     05 WS-CNT-MODIF               PIC S9(07) COMP VALUE ZERO.
010800     05 WS-CNT-BAJCAN              PIC S9(07) COMP VALUE ZERO.
010900     05 WS-CNT-RECHAZADOS          PIC S9(07) COMP VALUE ZERO.
011000     05 WS-CNT-LISTADOS            PIC S9(07) COMP VALUE ZERO.
011100     05 WS-HH                      PIC S9(04) COMP.
011200     05 WS-MM                      PIC S9(04) COMP.
011300     05 WS-SS                      PIC S9(04) COMP.
011400     05 WS-CAS-RESTO               PIC S9(09) COMP.
011500     05 WS-DIA-TEMP-HORA           PIC S9(09) COMP.
011600
011700*****************************************************************
011800*                     DEFINICION DE VARIABLES                   *
011900*****************************************************************
012000 01  WS-CARET00.
012100     COPY CARET00.
012200 01  WS-CAINQ00.
012300     COPY CAINQ00.
012400
012500 01  WS-FECHA-AUX.
012600     05 WS-FA-9                    PIC 9(08).
012700 01  WS-FECHA-AUX-R REDEFINES WS-FECHA-AUX.
012800     05 WS-FA-ANIO                 PIC 9(04).
012900     05 WS-FA-MES                  PIC 9(02).
013000     05 WS-FA-DIA                  PIC 9(02).
013100
013200 01  WS-FECHA-FORMATO.
013300     05 WS-FF-DIA                  PIC X(02).
013400     05 FILLER                     PIC X(01) VALUE '/'.
013500     05 WS-FF-MES                  PIC X(02).
013600     05 FILLER                     PIC X(01) VALUE '/'.
013700     05 WS-FF-ANIO                 PIC X(04).
013800
013900 01  WS-HORA-FORMATO.
014000     05 WS-HF-HH                   PIC 9(02).
014100     05 FILLER                     PIC X(01) VALUE ':'.
014200     05 WS-HF-MM                   PIC 9(02).
014300     05 FILLER                     PIC X(01) VALUE ':'.
014400     05 WS-HF-SS                   PIC 9(02).
014500
014600*****************************************************************
014700*          AREA DE IMPRESION DE EVENTRPT Y SUS FORMATOS          *
014800*****************************************************************
014900 01  WS-LINEA-RPT                  PIC X(132).
015000
015100 01  WS-LINEA-CABECERA REDEFINES WS-LINEA-RPT.
015200     05 FILLER                     PIC X(12) VALUE 'MARCAJES DE '.
015300     05 LC-ICP                     PIC X(06).
015400     05 FILLER                     PIC X(10) VALUE ' PERIODO: '.
015500     05 LC-DESDE                   PIC X(10).
015600     05 FILLER                     PIC X(04) VALUE ' AL '.
015700     05 LC-HASTA                   PIC X(10).
015800     05 FILLER                     PIC X(79).
015900
016000 01  WS-LINEA-DETALLE REDEFINES WS-LINEA-RPT.
016100     05 LD-EVT-ID                  PIC X(10).
016200     05 FILLER                     PIC X(02) VALUE SPACE.
016300     05 LD-FECHA                   PIC X(10).
016400     05 FILLER                     PIC X(02) VALUE SPACE.
016500     05 LD-DRUH                    PIC X(01).
016600     05 FILLER                     PIC X(02) VALUE SPACE.
016700     05 LD-HORA                    PIC X(08).
016800     05 FILLER                     PIC X(02) VALUE SPACE.
016900     05 LD-KOD-PO                  PIC X(02).
017000     05 FILLER                     PIC X(02) VALUE SPACE.
017100     05 LD-TYP                     PIC X(01).
017200     05 FILLER                     PIC X(02) VALUE SPACE.
017300     05 LD-POZNAMKA                PIC X(30).
017400     05 FILLER                     PIC X(56).
017500
017600 01  WS-LINEA-PIE-LISTADO REDEFINES WS-LINEA-RPT.
017700     05 FILLER                     PIC X(10) VALUE 'MARCAJES L'.
017800     05 FILLER                     PIC X(09) VALUE 'ISTADOS: '.
017900     05 LP-CANTIDAD                PIC ZZZ,ZZ9.
018000     05 FILLER                     PIC X(105).
018100
018200 01  WS-LINEA-ACTIVIDAD REDEFINES WS-LINEA-RPT.
018300     05 FILLER                     PIC X(04) VALUE '    '.
018400     05 LA-ZAKAZKA                  PIC X(10).
018500     05 FILLER                     PIC X(02) VALUE SPACE.
018600     05 LA-FECHA                    PIC X(10).
018700     05 FILLER                     PIC X(02) VALUE SPACE.
018800     05 LA-HLASENI                  PIC X(20).
018900     05 FILLER                     PIC X(02) VALUE SPACE.
019000     05 LA-UKOL                     PIC X(20).
019100     05 FILLER                     PIC X(02) VALUE SPACE.
019200     05 LA-POPIS                    PIC X(30).
019300     05 FILLER                     PIC X(30).
019400
019500 01  WS-LINEA-TOTAL REDEFINES WS-LINEA-RPT.
019600     05 FILLER                     PIC X(12) VALUE 'TOTAL ICP   '.
019700     05 LT-ICP                     PIC X(06).
019800     05 FILLER                     PIC X(10) VALUE ' PERIODO: '.
019900     05 LT-DESDE                   PIC X(10).
020000     05 FILLER                     PIC X(04) VALUE ' AL '.
020100     05 LT-HASTA                   PIC X(10).
020200     05 FILLER                     PIC X(06) VALUE ' HRS: '.
020300     05 LT-HORAS                   PIC ZZZ,ZZ9.99.
020400     05 FILLER                     PIC X(62).
020500
020600 01  WS-LINEA-ERROR REDEFINES WS-LINEA-RPT.
020700     05 FILLER                     PIC X(08) VALUE '** SEQ: '.
020800     05 LE-SEQ                     PIC ZZZ,ZZ9.
020900     05 FILLER                     PIC X(09) VALUE ' ACCION: '.
021000     05 LE-ACCION                  PIC X(01).
021100     05 FILLER                     PIC X(07) VALUE ' ICP: '.
021200     05 LE-ICP                     PIC X(06).
021300     05 FILLER                     PIC X(02) VALUE SPACE.
021400     05 LE-MENSAJE                  PIC X(65).
021500     05 FILLER                     PIC X(26).
021600
021700 01  WS-LINEA-CONTROL REDEFINES WS-LINEA-RPT.
021800     05 LK-TITULO                  PIC X(20).
021900     05 LK-VALOR                   PIC ZZZ,ZZ9.
022000     05 FILLER                     PIC X(105).
022100
022200 01  WS-LINEA-ULTIMOS REDEFINES WS-LINEA-RPT.
022300     05 LU-ICP                     PIC X(06).
022400     05 FILLER                     PIC X(02) VALUE SPACE.
022500     05 LU-NOMBRE                  PIC X(30).
022600     05 FILLER                     PIC X(02) VALUE SPACE.
022700     05 LU-FECHA                   PIC X(10).
022800     05 FILLER                     PIC X(02) VALUE SPACE.
022900     05 LU-HORA                    PIC X(08).
023000     05 FILLER                     PIC X(02) VALUE SPACE.
023100     05 LU-DRUH                    PIC X(01).
023200     05 FILLER                     PIC X(69).
023300
023400*****************************************************************
023500*                                                               *
023600*              P R O C E D U R E   D I V I S I O N              *
023700*                                                               *
023800*****************************************************************
023900 PROCEDURE DIVISION.
024000
024100*****************************************************************
024200*                        0000-MAINLINE                          *
024300*****************************************************************
024400 0000-MAINLINE.
024500
024600     PERFORM 1000-INICIO
024700        THRU 1000-INICIO-EXIT
024800
024900     PERFORM 2000-PROCESO
025000        THRU 2000-PROCESO-EXIT
025100        UNTIL FIN-88-TRANSIN
025200
025300     PERFORM 3000-FIN.
025400
025500*****************************************************************
025600*                         1000-INICIO                           *
025700*****************************************************************
025800 1000-INICIO.
025900
026000     PERFORM 1100-ABRE-ARCHIVOS
026100        THRU 1100-ABRE-ARCHIVOS-EXIT
026200
026300     PERFORM 2100-LEE-TRANSIN
026400        THRU 2100-LEE-TRANSIN-EXIT.
026500
026600 1000-INICIO-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000*                     1100-ABRE-ARCHIVOS                        *
027100*****************************************************************
027200 1100-ABRE-ARCHIVOS.
027300
027400     OPEN INPUT TRANSIN
027500     IF NOT FS-TRN-88-OK
027600        DISPLAY 'ERROR OPEN TRANSIN CODE: ' WS-FS-TRN
027700        STOP RUN
027800     END-IF
027900
028000     OPEN OUTPUT EVENTRPT
028100     IF NOT FS-RPT-88-OK
028200        DISPLAY 'ERROR OPEN EVENTRPT CODE: ' WS-FS-RPT
028300        STOP RUN
028400     END-IF
028500     .
028600 1100-ABRE-ARCHIVOS-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*                         2000-PROCESO                          *
029100*****************************************************************
029200 2000-PROCESO.
029300
029400     ADD 1 TO WS-SEQ-TRN
029500     ADD 1 TO WS-CNT-LEIDOS
029600
029700     PERFORM 2200-LLAMA-EVENTMGR
029800        THRU 2200-LLAMA-EVENTMGR-EXIT
029900
030000     PERFORM 2300-EVALUA-RESULTADO
030100        THRU 2300-EVALUA-RESULTADO-EXIT
030200
030300     PERFORM 2100-LEE-TRANSIN
030400        THRU 2100-LEE-TRANSIN-EXIT.
030500
030600 2000-PROCESO-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000*                      2100-LEE-TRANSIN                         *
031100*****************************************************************
031200 2100-LEE-TRANSIN.
031300
031400     READ TRANSIN
031500          AT END
031600          SET FIN-88-TRANSIN TO TRUE
031700     END-READ
031800     .
031900 2100-LEE-TRANSIN-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*                    2200-LLAMA-EVENTMGR                        *
032400*****************************************************************
032500 2200-LLAMA-EVENTMGR.
032600
032700     INITIALIZE WS-CARET00
032800     SET RET0-88-OK TO TRUE
032900
033000     CALL CT-CALL-CA9C0200 USING REG-TRANSIN WS-CARET00
033100     .
033200 2200-LLAMA-EVENTMGR-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*   2300-EVALUA-RESULTADO - DESPACHO DE REPORTE SEGUN LA ACCION  *
033700*   DE LA TRANSACCION Y EL CODIGO DE RETORNO DE CA9C0200.        *
033800*****************************************************************
033900 2300-EVALUA-RESULTADO.
034000
034100     EVALUATE TRUE
034200         WHEN TRN-ACTION-ALTA
034300              PERFORM 2400-PROCESA-ALTA
034400                 THRU 2400-PROCESA-ALTA-EXIT
034500         WHEN TRN-ACTION-MODIF
034600              PERFORM 2410-PROCESA-MODIF
034700                 THRU 2410-PROCESA-MODIF-EXIT
034800         WHEN TRN-ACTION-BAJA
034900              PERFORM 2420-PROCESA-BAJA
035000                 THRU 2420-PROCESA-BAJA-EXIT
035100         WHEN TRN-ACTION-LISTAR
035200              PERFORM 2500-ESCRIBE-LISTADO
035300                 THRU 2500-ESCRIBE-LISTADO-EXIT
035400         WHEN TRN-ACTION-TOTAL
035500              PERFORM 2600-ESCRIBE-TOTAL
035600                 THRU 2600-ESCRIBE-TOTAL-EXIT
035700         WHEN OTHER
035800              ADD 1 TO WS-CNT-RECHAZADOS
035900              PERFORM 2700-ESCRIBE-ERROR
036000                 THRU 2700-ESCRIBE-ERROR-EXIT
036100     END-EVALUATE.
036200
036300 2300-EVALUA-RESULTADO-EXIT.
036400     EXIT.
036500
036600*****************************************************************
036700*                     2400-PROCESA-ALTA                         *
036800*****************************************************************
036900 2400-PROCESA-ALTA.
037000
037100     IF RET0-88-OK
037200        ADD 1 TO WS-CNT-CREADOS
037300     ELSE
037400        ADD 1 TO WS-CNT-RECHAZADOS
037500        PERFORM 2700-ESCRIBE-ERROR
037600           THRU 2700-ESCRIBE-ERROR-EXIT
037700     END-IF
037800     .
037900 2400-PROCESA-ALTA-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300*                     2410-PROCESA-MODIF                        *
038400*****************************************************************
038500 2410-PROCESA-MODIF.
038600
038700     IF RET0-88-OK
038800        ADD 1 TO WS-CNT-MODIF
038900     ELSE
039000        ADD 1 TO WS-CNT-RECHAZADOS
039100        PERFORM 2700-ESCRIBE-ERROR
039200           THRU 2700-ESCRIBE-ERROR-EXIT
039300     END-IF
039400     .
039500 2410-PROCESA-MODIF-EXIT.
039600     EXIT.
039700
039800*****************************************************************
039900*                     2420-PROCESA-BAJA                         *
040000*****************************************************************
040100 2420-PROCESA-BAJA.
040200
040300     IF RET0-88-OK OR RET0-88-COD-CANCELADO
040400        ADD 1 TO WS-CNT-BAJCAN
040500     ELSE
040600        ADD 1 TO WS-CNT-RECHAZADOS
040700        PERFORM 2700-ESCRIBE-ERROR
040800           THRU 2700-ESCRIBE-ERROR-EXIT
040900     END-IF
041000     .
041100 2420-PROCESA-BAJA-EXIT.
041200     EXIT.
041300
041400*****************************************************************
041500*   2500-ESCRIBE-LISTADO - REGLA 7: RECORRE EL CURSOR DE         *
041600*   MARCAJES DEVUELTO POR CA9C0200 (ACCION L) HASTA AGOTARLO,    *
041700*   LUEGO ESCRIBE LA HOJA DE ACTIVIDAD DEL EMPLEADO.             *
041800*****************************************************************
041900 2500-ESCRIBE-LISTADO.
042000
042100     MOVE ZERO TO WS-CNT-LISTADOS
042200
042300     MOVE TRN-EVT-ICP   TO LC-ICP
042400     MOVE TRN-DATE-FROM TO WS-FA-9
042500     PERFORM 2900-FORMATEA-FECHA
042600        THRU 2900-FORMATEA-FECHA-EXIT
042700     MOVE WS-FECHA-FORMATO TO LC-DESDE
042800     MOVE TRN-DATE-TO   TO WS-FA-9
042900     PERFORM 2900-FORMATEA-FECHA
043000        THRU 2900-FORMATEA-FECHA-EXIT
043100     MOVE WS-FECHA-FORMATO TO LC-HASTA
043200     MOVE WS-LINEA-CABECERA TO REG-EVENTRPT
043300     WRITE REG-EVENTRPT
043400
043500     PERFORM 2510-ESCRIBE-DETALLE
043600        THRU 2510-ESCRIBE-DETALLE-EXIT
043700
043800     PERFORM 2510-ESCRIBE-DETALLE
043900        THRU 2510-ESCRIBE-DETALLE-EXIT
044000        UNTIL NOT RET0-88-MAS-DATOS
044100
044200     MOVE ZERO TO WS-LINEA-RPT
044300     MOVE WS-CNT-LISTADOS TO LP-CANTIDAD
044400     MOVE WS-LINEA-PIE-LISTADO TO REG-EVENTRPT
044500     WRITE REG-EVENTRPT
044600
044700     PERFORM 2550-ESCRIBE-ACTIVIDAD
044800        THRU 2550-ESCRIBE-ACTIVIDAD-EXIT
044900     .
045000 2500-ESCRIBE-LISTADO-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400*   2510-ESCRIBE-DETALLE - ESCRIBE UN RENGLON DE MARCAJE Y, SI   *
045500*   CORRESPONDE, PIDE EL SIGUIENTE AL CURSOR DE CA9C0200.        *
045600*****************************************************************
045700 2510-ESCRIBE-DETALLE.
045800
045900     IF TRN-EVT-ID NOT EQUAL SPACE
046000        ADD 1 TO WS-CNT-LISTADOS
046100        MOVE TRN-EVT-ID     TO LD-EVT-ID
046200        MOVE TRN-EVT-DATUM  TO WS-FA-9
046300        PERFORM 2900-FORMATEA-FECHA
046400           THRU 2900-FORMATEA-FECHA-EXIT
046500        MOVE WS-FECHA-FORMATO TO LD-FECHA
046600        MOVE TRN-EVT-DRUH   TO LD-DRUH
046700        MOVE TRN-EVT-CAS    TO WS-CAS-RESTO
046800        PERFORM 2920-FORMATEA-HORA
046900           THRU 2920-FORMATEA-HORA-EXIT
047000        MOVE WS-HORA-FORMATO TO LD-HORA
047100        MOVE TRN-EVT-KOD-PO TO LD-KOD-PO
047200        MOVE TRN-EVT-TYP    TO LD-TYP
047300        MOVE TRN-EVT-POZNAMKA TO LD-POZNAMKA
047400        MOVE WS-LINEA-DETALLE TO REG-EVENTRPT
047500        WRITE REG-EVENTRPT
047600     END-IF
047700
047800     IF RET0-88-MAS-DATOS
047900        PERFORM 2200-LLAMA-EVENTMGR
048000           THRU 2200-LLAMA-EVENTMGR-EXIT
048100     END-IF
048200     .
048300 2510-ESCRIBE-DETALLE-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700*   2550-ESCRIBE-ACTIVIDAD - REGLA 9: HOJA DE ACTIVIDAD DEL      *
048800*   EMPLEADO (ARCHIVO WORKRECS) PARA EL MISMO PERIODO LISTADO.   *
048900*****************************************************************
049000 2550-ESCRIBE-ACTIVIDAD.
049100
049200     INITIALIZE WS-CAINQ00
049300     MOVE TRN-EVT-ICP          TO INQ-ICP
049400     SET INQ-88-BUSCA-EMPLEADO TO TRUE
049500
049600     CALL CT-CALL-CA9C0400 USING WS-CAINQ00 WS-CARET00
049700
049800     IF RET0-88-OK AND INQ-88-SI-ENCONTRADO
049900        INITIALIZE WS-CAINQ00
050000        MOVE INQ-EMP-KODPRA            TO INQ-KODPRA
050100        MOVE TRN-DATE-FROM             TO INQ-DATE-FROM
050200        MOVE TRN-DATE-TO               TO INQ-DATE-TO
050300        SET INQ-88-SELECCIONA-WORKREC  TO TRUE
050400
050500        CALL CT-CALL-CA9C0400 USING WS-CAINQ00 WS-CARET00
050600
050700        PERFORM 2560-ESCRIBE-RENGLON-ACTIVIDAD
050800           THRU 2560-ESCRIBE-RENGLON-ACTIVIDAD-EXIT
050900
051000        PERFORM 2560-ESCRIBE-RENGLON-ACTIVIDAD
051100           THRU 2560-ESCRIBE-RENGLON-ACTIVIDAD-EXIT
051200           UNTIL NOT RET0-88-MAS-DATOS
051300     END-IF
051400     .
051500 2550-ESCRIBE-ACTIVIDAD-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*                2560-ESCRIBE-RENGLON-ACTIVIDAD                 *
052000*****************************************************************
052100 2560-ESCRIBE-RENGLON-ACTIVIDAD.
052200
052300     IF INQ-REC-KODPRA NOT EQUAL SPACE
052400        MOVE INQ-REC-ZAKAZKA  TO LA-ZAKAZKA
052500        MOVE INQ-REC-DATUM    TO WS-FA-9
052600        PERFORM 2900-FORMATEA-FECHA
052700           THRU 2900-FORMATEA-FECHA-EXIT
052800        MOVE WS-FECHA-FORMATO TO LA-FECHA
052900        MOVE INQ-REC-HLASENI  TO LA-HLASENI
053000        MOVE INQ-REC-UKOL     TO LA-UKOL
053100        MOVE INQ-REC-POPIS    TO LA-POPIS
053200        MOVE WS-LINEA-ACTIVIDAD TO REG-EVENTRPT
053300        WRITE REG-EVENTRPT
053400     END-IF
053500
053600     IF RET0-88-MAS-DATOS
053700        CALL CT-CALL-CA9C0400 USING WS-CAINQ00 WS-CARET00
053800     END-IF
053900     .
054000 2560-ESCRIBE-RENGLON-ACTIVIDAD-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400*   2600-ESCRIBE-TOTAL - REGLA 6: LINEA DE TOTAL DE HORAS DEL    *
054500*   PERIODO.                                                    *
054600*****************************************************************
054700 2600-ESCRIBE-TOTAL.
054800
054900     MOVE TRN-EVT-ICP   TO LT-ICP
055000     MOVE TRN-DATE-FROM TO WS-FA-9
055100     PERFORM 2900-FORMATEA-FECHA
055200        THRU 2900-FORMATEA-FECHA-EXIT
055300     MOVE WS-FECHA-FORMATO TO LT-DESDE
055400     MOVE TRN-DATE-TO   TO WS-FA-9
055500     PERFORM 2900-FORMATEA-FECHA
055600        THRU 2900-FORMATEA-FECHA-EXIT
055700     MOVE WS-FECHA-FORMATO TO LT-HASTA
055800     MOVE TRN-WORKED    TO LT-HORAS
055900     MOVE WS-LINEA-TOTAL TO REG-EVENTRPT
056000     WRITE REG-EVENTRPT
056100     .
056200 2600-ESCRIBE-TOTAL-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600*   2700-ESCRIBE-ERROR - ESCRIBE UN RENGLON DE RECHAZO CON EL    *
056700*   NUMERO DE SECUENCIA, LA ACCION, EL ICP Y EL MOTIVO.          *
056800*****************************************************************
056900 2700-ESCRIBE-ERROR.
057000
057100     MOVE WS-SEQ-TRN    TO LE-SEQ
057200     MOVE TRN-ACTION    TO LE-ACCION
057300     MOVE TRN-EVT-ICP   TO LE-ICP
057400     MOVE RET0-DESERROR TO LE-MENSAJE
057500     MOVE WS-LINEA-ERROR TO REG-EVENTRPT
057600     WRITE REG-EVENTRPT
057700     .
057800 2700-ESCRIBE-ERROR-EXIT.
057900     EXIT.
058000
058100*****************************************************************
058200*               2900-FORMATEA-FECHA (AAAAMMDD -> DD/MM/AAAA)    *
058300*****************************************************************
058400 2900-FORMATEA-FECHA.
058500
058600     MOVE WS-FA-DIA  TO WS-FF-DIA
058700     MOVE WS-FA-MES  TO WS-FF-MES
058800     MOVE WS-FA-ANIO TO WS-FF-ANIO
058900     .
059000 2900-FORMATEA-FECHA-EXIT.
059100     EXIT.
059200
059300*****************************************************************
059400*          2920-FORMATEA-HORA (SEGUNDOS -> HH:MM:SS)            *
059500*****************************************************************
059600 2920-FORMATEA-HORA.
059700
059800     DIVIDE WS-CAS-RESTO BY 3600 GIVING WS-HH
059900     MULTIPLY WS-HH BY 3600 GIVING WS-DIA-TEMP-HORA
060000     SUBTRACT WS-DIA-TEMP-HORA FROM WS-CAS-RESTO
060100     DIVIDE WS-CAS-RESTO BY 60 GIVING WS-MM
060200     MULTIPLY WS-MM BY 60 GIVING WS-DIA-TEMP-HORA
060300     SUBTRACT WS-DIA-TEMP-HORA FROM WS-CAS-RESTO
060400     MOVE WS-CAS-RESTO TO WS-SS
060500
060600     MOVE WS-HH TO WS-HF-HH
060700     MOVE WS-MM TO WS-HF-MM
060800     MOVE WS-SS TO WS-HF-SS
060900     .
061000 2920-FORMATEA-HORA-EXIT.
061100     EXIT.
061200
061300*****************************************************************
061400*                           3000-FIN                            *
061500*****************************************************************
061600 3000-FIN.
061700
061800     PERFORM 3100-ESCRIBE-TOTALES
061900        THRU 3100-ESCRIBE-TOTALES-EXIT
062000
062100     PERFORM 3200-ESCRIBE-ULTIMOS
062200        THRU 3200-ESCRIBE-ULTIMOS-EXIT
062300
062400     PERFORM 9100-CIERRA-ARCHIVOS
062500        THRU 9100-CIERRA-ARCHIVOS-EXIT
062600
062700     DISPLAY 'CA1B0100 - TRANSACCIONES LEIDAS  : ' WS-CNT-LEIDOS
062800     DISPLAY 'CA1B0100 - MARCAJES CREADOS       : ' WS-CNT-CREADOS
062900     DISPLAY 'CA1B0100 - MARCAJES MODIFICADOS   : ' WS-CNT-MODIF
063000     DISPLAY 'CA1B0100 - BAJAS / ANULACIONES    : ' WS-CNT-BAJCAN
063100     DISPLAY 'CA1B0100 - TRANSACCIONES RECHAZADAS: ' WS-CNT-RECHAZADOS
063200
063300     STOP RUN.
063400
063500*****************************************************************
063600*   3100-ESCRIBE-TOTALES - TOTALES DE CONTROL DE FIN DE CORRIDA. *
063700*****************************************************************
063800 3100-ESCRIBE-TOTALES.
063900
064000     MOVE SPACE TO WS-LINEA-RPT
064100     MOVE 'TRANSACCIONES LEIDAS' TO LK-TITULO
064200     MOVE WS-CNT-LEIDOS          TO LK-VALOR
064300     MOVE WS-LINEA-CONTROL       TO REG-EVENTRPT
064400     WRITE REG-EVENTRPT
064500
064600     MOVE SPACE TO WS-LINEA-RPT
064700     MOVE 'MARCAJES CREADOS'     TO LK-TITULO
064800     MOVE WS-CNT-CREADOS         TO LK-VALOR
064900     MOVE WS-LINEA-CONTROL       TO REG-EVENTRPT
065000     WRITE REG-EVENTRPT
065100
065200     MOVE SPACE TO WS-LINEA-RPT
065300     MOVE 'MARCAJES MODIFICADOS' TO LK-TITULO
065400     MOVE WS-CNT-MODIF           TO LK-VALOR
065500     MOVE WS-LINEA-CONTROL       TO REG-EVENTRPT
065600     WRITE REG-EVENTRPT
065700
065800     MOVE SPACE TO WS-LINEA-RPT
065900     MOVE 'BAJAS / ANULACIONES'  TO LK-TITULO
066000     MOVE WS-CNT-BAJCAN          TO LK-VALOR
066100     MOVE WS-LINEA-CONTROL       TO REG-EVENTRPT
066200     WRITE REG-EVENTRPT
066300
066400     MOVE SPACE TO WS-LINEA-RPT
066500     MOVE 'TRANSACCIONES RECHAZADAS' TO LK-TITULO
066600     MOVE WS-CNT-RECHAZADOS      TO LK-VALOR
066700     MOVE WS-LINEA-CONTROL       TO REG-EVENTRPT
066800     WRITE REG-EVENTRPT
066900     .
067000 3100-ESCRIBE-TOTALES-EXIT.
067100     EXIT.
067200
067300*****************************************************************
067400*   3200-ESCRIBE-ULTIMOS - REGLA 10: LISTADO DE ULTIMOS          *
067500*   MARCAJES DE TODOS LOS EMPLEADOS, VIA CURSOR DE CA9C0400.     *
067600*****************************************************************
067700 3200-ESCRIBE-ULTIMOS.
067800
067900     INITIALIZE WS-CAINQ00
068000     SET INQ-88-ULTIMOS-EVENTOS TO TRUE
068100
068200     CALL CT-CALL-CA9C0400 USING WS-CAINQ00 WS-CARET00
068300
068400     PERFORM 3210-ESCRIBE-RENGLON-ULTIMOS
068500        THRU 3210-ESCRIBE-RENGLON-ULTIMOS-EXIT
068600
068700     PERFORM 3210-ESCRIBE-RENGLON-ULTIMOS
068800        THRU 3210-ESCRIBE-RENGLON-ULTIMOS-EXIT
068900        UNTIL NOT RET0-88-MAS-DATOS
069000     .
069100 3200-ESCRIBE-ULTIMOS-EXIT.
069200     EXIT.
069300
069400*****************************************************************
069500*               3210-ESCRIBE-RENGLON-ULTIMOS                    *
069600*****************************************************************
069700 3210-ESCRIBE-RENGLON-ULTIMOS.
069800
069900     IF INQ-EMP-ICP NOT EQUAL SPACE
070000        MOVE INQ-EMP-ICP        TO LU-ICP
070100        MOVE INQ-EMP-NAME       TO LU-NOMBRE
070200        MOVE INQ-EMP-LAST-DATUM TO WS-FA-9
070300        PERFORM 2900-FORMATEA-FECHA
070400           THRU 2900-FORMATEA-FECHA-EXIT
070500        MOVE WS-FECHA-FORMATO   TO LU-FECHA
070600        MOVE INQ-EMP-LAST-CAS   TO WS-CAS-RESTO
070700        PERFORM 2920-FORMATEA-HORA
070800           THRU 2920-FORMATEA-HORA-EXIT
070900        MOVE WS-HORA-FORMATO    TO LU-HORA
071000        MOVE INQ-EMP-LAST-DRUH  TO LU-DRUH
071100        MOVE WS-LINEA-ULTIMOS   TO REG-EVENTRPT
071200        WRITE REG-EVENTRPT
071300     END-IF
071400
071500     IF RET0-88-MAS-DATOS
071600        CALL CT-CALL-CA9C0400 USING WS-CAINQ00 WS-CARET00
071700     END-IF
071800     .
071900 3210-ESCRIBE-RENGLON-ULTIMOS-EXIT.
072000     EXIT.
072100
072200*****************************************************************
072300*                    9100-CIERRA-ARCHIVOS                       *
072400*****************************************************************
072500 9100-CIERRA-ARCHIVOS.
072600
072700     CLOSE TRANSIN
072800     CLOSE EVENTRPT
072900     .
073000 9100-CIERRA-ARCHIVOS-EXIT.
073100     EXIT.

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CAINQ00.                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA CONSULTAS DE EMPLEADOS *
000600*               Y PARTES DE TRABAJO ATENDIDAS POR CA9C0400.      *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 237 POSICIONES.                          *
001100*           PREFIJO  : INQ.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 21/06/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0130.      *
001800* 14/11/2024 MZUNIGA       AGREGADA FUNCION L PARA EL LISTADO DE *
001900*                          ULTIMOS MARCAJES, REQ CCAP-0162.      *
002000******************************************************************
002100 02  CAINQ00.
002200     05  INQ-FUNCION                      PIC X(01).
002300         88 INQ-88-BUSCA-EMPLEADO                    VALUE 'E'.
002400         88 INQ-88-SELECCIONA-WORKREC                VALUE 'W'.
002500         88 INQ-88-ULTIMOS-EVENTOS                   VALUE 'L'.
002600     05  INQ-ICP                          PIC X(06).
002700     05  INQ-KODPRA                       PIC X(06).
002800     05  INQ-DATE-FROM                    PIC 9(08).
002900     05  INQ-DATE-TO                      PIC 9(08).
003000     05  INQ-ENCONTRADO                   PIC X(01).
003100         88 INQ-88-SI-ENCONTRADO                     VALUE 'Y'.
003200         88 INQ-88-NO-ENCONTRADO                     VALUE 'N'.
003300     05  INQ-EMPLEADO.
003400         10 INQ-EMP-ICP                   PIC X(06).
003500         10 INQ-EMP-KODPRA                PIC X(06).
003600         10 INQ-EMP-NAME                  PIC X(30).
003800         10 INQ-EMP-SUBORD                PIC X(01).
003900         10 INQ-EMP-LAST-DATUM            PIC 9(08).
004000         10 INQ-EMP-LAST-CAS              PIC 9(08).
004100         10 INQ-EMP-LAST-KODPO            PIC X(02).
004200         10 INQ-EMP-LAST-DRUH             PIC X(01).
004300         10 INQ-EMP-HIRE-DATE             PIC 9(08).
004400         10 INQ-EMP-TERM-DATE             PIC 9(08).
004500         10 FILLER                        PIC X(12).
004600     05  INQ-WORKREC.
004700         10 INQ-REC-ID                    PIC 9(09).
004800         10 INQ-REC-DATUM                 PIC 9(08).
004900         10 INQ-REC-KODPRA                PIC X(06).
005000         10 INQ-REC-ZAKAZKA               PIC X(10).
005100         10 INQ-REC-TYP                   PIC X(01).
005200         10 INQ-REC-POL-FROM              PIC 9(02).
005300         10 INQ-REC-POL-TO                PIC 9(02).
005400         10 INQ-REC-CAS                   PIC 9(08).
005500         10 INQ-REC-HLASENI               PIC X(20).
005600         10 INQ-REC-UKOL                  PIC X(20).
005700         10 INQ-REC-POPIS                 PIC X(30).
005800         10 FILLER                        PIC X(01).
005900******************************************************************
006000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS  7      *
006100* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 237     *
006200******************************************************************

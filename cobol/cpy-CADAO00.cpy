000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CADAO00.                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE CA9C0200 (GESTOR DE   *
000600*               MARCAJES) Y CA9C0300 (ACCESO AL ARCHIVO EVENTS). *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 105 POSICIONES.                          *
001100*           PREFIJO  : DAO.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 21/06/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0130.      *
001800* 14/11/2024 MZUNIGA       AGREGADO DAO-WORKED PARA EL TOTAL DE  *
001900*                          HORAS POR PERIODO, REQ CCAP-0162.     *
002000******************************************************************
002100 02  CADAO00.
002200     05  DAO-FUNCION                      PIC X(01).
002300         88 DAO-88-INSERTAR                          VALUE 'I'.
002400         88 DAO-88-LEER                              VALUE 'R'.
002500         88 DAO-88-REESCRIBIR                        VALUE 'W'.
002600         88 DAO-88-ELIMINAR                          VALUE 'D'.
002700         88 DAO-88-SELECCIONAR                       VALUE 'S'.
002800         88 DAO-88-SIGUIENTE                         VALUE 'N'.
002900         88 DAO-88-TOTAL-PERIODO                     VALUE 'T'.
003000     05  DAO-EVENTO.
003100         10 DAO-EVT-ID                    PIC X(10).
003200         10 DAO-EVT-ICP                   PIC X(06).
003300         10 DAO-EVT-DATUM                 PIC 9(08).
003400         10 DAO-EVT-KOD-PO                PIC X(02).
003500         10 DAO-EVT-DRUH                  PIC X(01).
003600         10 DAO-EVT-CAS                   PIC 9(08).
003700         10 DAO-EVT-IC-OBS                PIC X(06).
003800         10 DAO-EVT-TYP                   PIC X(01).
003900         10 DAO-EVT-DATUM-ZM              PIC 9(08).
004000         10 DAO-EVT-POZNAMKA              PIC X(30).
004200     05  DAO-DATE-FROM                    PIC 9(08).
004300     05  DAO-DATE-TO                      PIC 9(08).
004400     05  DAO-WORKED                       PIC S9(07)V9(02) COMP-3.
004500     05  DAO-ENCONTRADO                   PIC X(01).
004600         88 DAO-88-SI-ENCONTRADO                     VALUE 'Y'.
004700         88 DAO-88-NO-ENCONTRADO                     VALUE 'N'.
004800     05  FILLER                           PIC X(02).
004900******************************************************************
005000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS  6      *
005100* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 105     *
005200******************************************************************

000100*****************************************************************
000200* Program name:    CA9C0200.                                    *
000300* Original author: dsilva.                                     *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 04/03/1986 dsilva        Initial Version - registro manual de  *
000900*                          fichadas de personal, reemplaza el    *
001000*                          reloj de tarjeta del area C01.        *
001100* 18/02/1991 qalvarado     Agregado control de maximo horario    *
001200*                          diario por pedido de Relaciones       *
001300*                          Laborales.                            *
001400* 11/01/1999 lcabrera      Revision de anio Y2K: las fechas de   *
001500*                          fichada pasan a manejarse con 4       *
001600*                          digitos de anio.                      *
001700* 14/05/2024 gforrich      Reescritura total - REQ CCAP-0118,    *
001800*                          centraliza altas, bajas y cambios de  *
001900*                          CICS NEOSB36.MGR via DB2.             *
002000* 21/06/2024 gforrich      Regla de insertabilidad contra la     *
002100*                          vigencia laboral del empleado, via    *
002200*                          CA9C0400, REQ CCAP-0130.              *
002300* 09/08/2024 mzuniga       Regla de preservacion del original en *
002400*                          actualizaciones y regla de anulacion  *
002500*                          en bajas, REQ CCAP-0141.              *
002600* 02/10/2024 mzuniga       Listado de marcajes via protocolo de  *
002700*                          cursor MAS-DATOS contra CA9C0300, REQ *
002800*                          CCAP-0151.                            *
002900* 14/11/2024 mzuniga       Regeneracion del resumen diario       *
003000*                          (dia actual y dia anterior, con tabla *
003100*                          de dias del mes) y calculo del total  *
003200*                          de horas por periodo, REQ CCAP-0162.  *
003300*                          Y2K: todas las fechas manejadas con   *
003400*                          4 digitos de anio, sin ambiguedad de  *
003500*                          siglo.                                *
003600*****************************************************************
003700*                                                               *
003800*          I D E N T I F I C A T I O N  D I V I S I O N         *
003900*                                                               *
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  CA9C0200.
004300 AUTHOR. DANIEL SILVA.
004400 INSTALLATION. IBM Z/OS.
004500 DATE-WRITTEN. 04/03/1986.
004600 DATE-COMPILED. 14/11/2024.
004700 SECURITY. CONFIDENTIAL.
004800*****************************************************************
004900*                                                               *
005000*             E N V I R O N M E N T   D I V I S I O N           *
005100*                                                               *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT DAYSUM     ASSIGN       TO DAYSUM
006200                        ORGANIZATION IS SEQUENTIAL
006300                        FILE STATUS  IS WS-FS-DSM.
006400*****************************************************************
006500*                                                               *
006600*                      D A T A   D I V I S I O N                *
006700*                                                               *
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  DAYSUM
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 23 CHARACTERS.
007400 01  REG-DAYSUM.
007500     COPY CADSM00.
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000*                    DEFINICION DE CONSTANTES                   *
008100*****************************************************************
008200 01  CT-CONSTANTES.
008300     05 CT-RUTINA                  PIC X(08) VALUE 'CA9C0200'.
008400     05 CT-CALL-CA9C0300           PIC X(08) VALUE 'CA9C0300'.
008500     05 CT-CALL-CA9C0400           PIC X(08) VALUE 'CA9C0400'.
008600     05 CT-ACCION                  PIC X(06) VALUE 'ACCION'.
008700     05 CT-ICP                     PIC X(03) VALUE 'ICP'.
008800     05 FILLER                     PIC X(01).
008900
009000 01  ME-MENSAJES.
009100     05 ME-CAMPO-OBLIGATORIO       PIC X(07) VALUE 'CAE2001'.
009200     05 ME-MAX-HORA                PIC X(07) VALUE 'CAE2010'.
009300     05 ME-NO-INSERTABLE           PIC X(07) VALUE 'CAE2020'.
009400     05 ME-NO-EXISTE               PIC X(07) VALUE 'CAE2030'.
009500     05 ME-ACCION-INVALIDA         PIC X(07) VALUE 'CAE2099'.
009600     05 FILLER                     PIC X(02).
009700
009800 01  MS-TEXTOS-MENSAJE.
009900     05 MS-MAX-HORA                PIC X(30)
010000        VALUE 'ZADANY CAS PRESAHUJE 22:00'.
010100     05 MS-NO-INSERTABLE           PIC X(65)
010200        VALUE 'NELZE VLOZIT ZAZNAM S DATEM NEODPOVIDAJICIM PRACOVNIMU
010300-                POMERU.'.
010400     05 MS-NO-EXISTE               PIC X(20)
010500        VALUE 'MARCAJE NO EXISTE'.
010600
010700*****************************************************************
010800*                     DEFINICION DE SWITCHES                    *
010900*****************************************************************
011000 01  SW-SWITCHES.
011100     05 WS-FS-DSM                  PIC X(02) VALUE SPACE.
011200        88 FS-DSM-88-OK                       VALUE '00'.
011300     05 WS-DSM-ABIERTO             PIC X(01) VALUE 'N'.
011400        88 DSM-88-ABIERTO                     VALUE 'S'.
011500     05 WS-LISTADO-ESTADO          PIC X(01) VALUE 'N'.
011600        88 LISTADO-88-INICIADO                VALUE 'S'.
011700     05 FILLER                     PIC X(01).
011800
011900*****************************************************************
012000*                 DEFINICION DE CONTADORES (COMP)                *
012100*****************************************************************
012150 77  WS-DIA-TEMP                   PIC S9(04) COMP.
012200 01  CN-CONTADORES.
012400     05 WS-DIA-RESIDUO             PIC S9(04) COMP.
012500     05 FILLER                     PIC X(02).
012600
012700*****************************************************************
012800*                     DEFINICION DE VARIABLES                   *
012900*****************************************************************
013000*    TABLA DE DIAS POR MES (TOMADA DEL ESQUEMA DE CALCULO DE     *
013100*    FECHAS USADO EN LOS PROCESOS DE NOMINA DE LA INSTALACION).  *
013200 01  WS-TABLA-MESES.
013300     05 WS-TM-DIAS     PIC X(24) VALUE '312831303130313130313031'.
013400 01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
013500     05 WS-TM-DIA-MES  PIC 99 OCCURS 12 TIMES.
013600
013700 01  WS-FECHA-PROC.
013800     05 WS-FP-9                    PIC 9(08).
013900 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROC.
014000     05 WS-FP-ANIO                 PIC 9(04).
014100     05 WS-FP-MES                  PIC 9(02).
014200     05 WS-FP-DIA                  PIC 9(02).
014300
014400 01  WS-EVT-GUARDADO.
014500     05 WS-EG-DATA                 PIC X(80).
014600 01  WS-EVT-GUARDADO-R REDEFINES WS-EVT-GUARDADO.
014700     05 WS-EG-ID                   PIC X(10).
014800     05 WS-EG-ICP                  PIC X(06).
014900     05 WS-EG-DATUM                PIC 9(08).
015000     05 WS-EG-KOD-PO               PIC X(02).
015100     05 WS-EG-DRUH                 PIC X(01).
015200     05 WS-EG-CAS                  PIC 9(08).
015300     05 WS-EG-IC-OBS               PIC X(06).
015400     05 WS-EG-TYP                  PIC X(01).
015500     05 WS-EG-DATUM-ZM             PIC 9(08).
015600     05 WS-EG-POZNAMKA             PIC X(30).
015800
015900 01  WS-DIA-ANT                    PIC 9(08).
016000
016100 01  WS-RESUMEN.
016200     05 WS-RESUMEN-ICP             PIC X(06).
016300     05 WS-RESUMEN-DATUM           PIC 9(08).
016400     05 WS-RESUMEN-DATUM-GUARDA    PIC 9(08).
016500     05 FILLER                     PIC X(02).
016600
016700*****************************************************************
016800*                     DEFINICION DE LINKAGE                     *
016900*****************************************************************
017000 LINKAGE SECTION.
017100 01  LN-CATRN00.
017200     COPY CATRN00.
017300 01  LN-CARET00.
017400     COPY CARET00.
017500
017600 01  LN-CADAO00.
017700     COPY CADAO00.
017800 01  LN-CAINQ00.
017900     COPY CAINQ00.
018000
018100*****************************************************************
018200*                                                               *
018300*              P R O C E D U R E   D I V I S I O N              *
018400*                                                               *
018500*****************************************************************
018600 PROCEDURE DIVISION USING LN-CATRN00 LN-CARET00.
018700
018800*****************************************************************
018900*                        0000-MAINLINE                          *
019000*****************************************************************
019100 0000-MAINLINE.
019200
019300     PERFORM 1000-INICIO
019400        THRU 1000-INICIO-EXIT
019500
019600     PERFORM 2000-PROCESO
019700        THRU 2000-PROCESO-EXIT
019800
019900     PERFORM 3000-FIN.
020000
020100*****************************************************************
020200*                         1000-INICIO                           *
020300*****************************************************************
020400 1000-INICIO.
020500
020600     PERFORM 1100-INICIALIZA-VARIABLES
020700        THRU 1100-INICIALIZA-VARIABLES-EXIT
020800
020900     PERFORM 1200-VALIDA-OBLIGATORIOS
021000        THRU 1200-VALIDA-OBLIGATORIOS-EXIT.
021100
021200 1000-INICIO-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600*                   1100-INICIALIZA-VARIABLES                   *
021700*****************************************************************
021800 1100-INICIALIZA-VARIABLES.
021900
022000     INITIALIZE LN-CARET00
022100     SET RET0-88-OK TO TRUE
022200
022300     IF WS-FS-DSM EQUAL SPACE
022400        OPEN OUTPUT DAYSUM
022500        IF NOT FS-DSM-88-OK
022600           DISPLAY 'ERROR OPEN DAYSUM CODE: ' WS-FS-DSM
022700           SET RET0-88-COD-ERROR TO TRUE
022800           PERFORM 3000-FIN
022900        END-IF
023000        SET DSM-88-ABIERTO TO TRUE
023100     END-IF
023200     .
023300 1100-INICIALIZA-VARIABLES-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700*                  1200-VALIDA-OBLIGATORIOS                     *
023800*****************************************************************
023900 1200-VALIDA-OBLIGATORIOS.
024000
024100     IF TRN-ACTION EQUAL SPACE OR LOW-VALUE
024200        SET RET0-88-COD-ERROR      TO TRUE
024300        MOVE CT-RUTINA             TO RET0-PROGRAMA
024400        MOVE CT-ACCION             TO RET0-VAR1-ERROR
024500        MOVE ME-CAMPO-OBLIGATORIO  TO RET0-COD-ERROR
024600        PERFORM 3000-FIN
024700     END-IF
024800
024900     IF TRN-EVT-ICP EQUAL SPACE OR LOW-VALUE
025000        SET RET0-88-COD-ERROR      TO TRUE
025100        MOVE CT-RUTINA             TO RET0-PROGRAMA
025200        MOVE CT-ICP                TO RET0-VAR1-ERROR
025300        MOVE ME-CAMPO-OBLIGATORIO  TO RET0-COD-ERROR
025400        PERFORM 3000-FIN
025500     END-IF
025600     .
025700 1200-VALIDA-OBLIGATORIOS-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100*                         2000-PROCESO                          *
026200*****************************************************************
026300 2000-PROCESO.
026400
026500     EVALUATE TRUE
026600         WHEN TRN-ACTION-ALTA
026700              PERFORM 2100-CREATE-EVT
026800                 THRU 2100-CREATE-EVT-EXIT
026900         WHEN TRN-ACTION-MODIF
027000              PERFORM 2300-UPDATE-EVT
027100                 THRU 2300-UPDATE-EVT-EXIT
027200         WHEN TRN-ACTION-BAJA
027300              PERFORM 2400-DELETE-EVT
027400                 THRU 2400-DELETE-EVT-EXIT
027500         WHEN TRN-ACTION-LISTAR
027600              PERFORM 2500-LIST-EVT
027700                 THRU 2500-LIST-EVT-EXIT
027800         WHEN TRN-ACTION-TOTAL
027900              PERFORM 2600-TOTAL-TIME
028000                 THRU 2600-TOTAL-TIME-EXIT
028100         WHEN OTHER
028200              SET RET0-88-COD-ERROR       TO TRUE
028300              MOVE CT-RUTINA              TO RET0-PROGRAMA
028400              MOVE CT-ACCION              TO RET0-VAR1-ERROR
028500              MOVE ME-ACCION-INVALIDA     TO RET0-COD-ERROR
028600              PERFORM 3000-FIN
028700     END-EVALUATE.
028800
028900 2000-PROCESO-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300*   2100-CREATE-EVT - ALTA DE MARCAJE (REGLAS 1, 2 Y 8).         *
029400*****************************************************************
029500 2100-CREATE-EVT.
029600
029700     PERFORM 1300-VALIDA-MAX-HORA
029800        THRU 1300-VALIDA-MAX-HORA-EXIT
029900
030000     PERFORM 1400-VALIDA-INSERTABLE
030100        THRU 1400-VALIDA-INSERTABLE-EXIT
030200
030300     PERFORM 2110-INSERTA-EVT
030400        THRU 2110-INSERTA-EVT-EXIT
030500
030600     IF RET0-88-OK
030700        MOVE TRN-EVT-ICP         TO WS-RESUMEN-ICP
030800        MOVE TRN-EVT-DATUM       TO WS-RESUMEN-DATUM
030900        PERFORM 2800-REGENERA-RESUMEN
031000           THRU 2800-REGENERA-RESUMEN-EXIT
031100     END-IF
031200     .
031300 2100-CREATE-EVT-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*   1300-VALIDA-MAX-HORA - REGLA 1: LA HORA DEL MARCAJE NO       *
031800*   PUEDE SUPERAR LAS 22:00 (79200 SEGUNDOS DESDE MEDIANOCHE).   *
031900*****************************************************************
032000 1300-VALIDA-MAX-HORA.
032100
032200     IF TRN-EVT-CAS GREATER THAN 79200
032300        SET RET0-88-COD-ERROR      TO TRUE
032400        MOVE CT-RUTINA             TO RET0-PROGRAMA
032500        MOVE ME-MAX-HORA           TO RET0-COD-ERROR
032600        MOVE MS-MAX-HORA           TO RET0-DESERROR
032700        PERFORM 3000-FIN
032800     END-IF
032900     .
033000 1300-VALIDA-MAX-HORA-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400*   1400-VALIDA-INSERTABLE - REGLA 2: LA FECHA DEL MARCAJE DEBE  *
033500*   CAER DENTRO DE LA VIGENCIA LABORAL DEL EMPLEADO (LZEVLOZIT). *
033600*****************************************************************
033700 1400-VALIDA-INSERTABLE.
033800
033900     INITIALIZE LN-CAINQ00
034000     MOVE TRN-EVT-ICP          TO INQ-ICP
034100     SET INQ-88-BUSCA-EMPLEADO TO TRUE
034200
034300     CALL CT-CALL-CA9C0400 USING LN-CAINQ00 LN-CARET00
034400
034500     IF RET0-88-OK AND INQ-88-SI-ENCONTRADO
034600        IF TRN-EVT-DATUM LESS THAN INQ-EMP-HIRE-DATE
034700           OR TRN-EVT-DATUM GREATER THAN INQ-EMP-TERM-DATE
034800           SET RET0-88-COD-ERROR      TO TRUE
034900           MOVE CT-RUTINA             TO RET0-PROGRAMA
035000           MOVE ME-NO-INSERTABLE      TO RET0-COD-ERROR
035100           MOVE MS-NO-INSERTABLE      TO RET0-DESERROR
035200           PERFORM 3000-FIN
035300        END-IF
035400     ELSE
035500        SET RET0-88-COD-ERROR      TO TRUE
035600        MOVE CT-RUTINA             TO RET0-PROGRAMA
035700        MOVE ME-NO-INSERTABLE      TO RET0-COD-ERROR
035800        MOVE MS-NO-INSERTABLE      TO RET0-DESERROR
035900        PERFORM 3000-FIN
036000     END-IF
036100     .
036200 1400-VALIDA-INSERTABLE-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600*                      2110-INSERTA-EVT                         *
036700*****************************************************************
036800 2110-INSERTA-EVT.
036900
037000     INITIALIZE LN-CADAO00
037100     SET DAO-88-INSERTAR   TO TRUE
037200     MOVE TRN-EVT-ICP      TO DAO-EVT-ICP
037300     MOVE TRN-EVT-DATUM    TO DAO-EVT-DATUM
037400     MOVE TRN-EVT-KOD-PO   TO DAO-EVT-KOD-PO
037500     MOVE TRN-EVT-DRUH     TO DAO-EVT-DRUH
037600     MOVE TRN-EVT-CAS      TO DAO-EVT-CAS
037700     MOVE TRN-EVT-IC-OBS   TO DAO-EVT-IC-OBS
037800     MOVE 'O'              TO DAO-EVT-TYP
037900     MOVE TRN-EVT-DATUM-ZM TO DAO-EVT-DATUM-ZM
038000     MOVE TRN-EVT-POZNAMKA TO DAO-EVT-POZNAMKA
038100
038200     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
038300
038400     IF RET0-88-OK
038500        MOVE DAO-EVT-ID TO TRN-EVT-ID
038600     END-IF
038700     .
038800 2110-INSERTA-EVT-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200*   2300-UPDATE-EVT - MODIFICACION DE MARCAJE (REGLAS 1 Y 4).    *
039300*****************************************************************
039400 2300-UPDATE-EVT.
039500
039600     PERFORM 1300-VALIDA-MAX-HORA
039700        THRU 1300-VALIDA-MAX-HORA-EXIT
039800
039900     PERFORM 2350-LEE-EVT-POR-ID
040000        THRU 2350-LEE-EVT-POR-ID-EXIT
040100
040200     IF RET0-88-OK
040300        PERFORM 2320-PRESERVA-SI-ORIGINAL
040400           THRU 2320-PRESERVA-SI-ORIGINAL-EXIT
040500
040600        PERFORM 2330-REESCRIBE-EVT
040700           THRU 2330-REESCRIBE-EVT-EXIT
040800
040900        IF RET0-88-OK
041000           MOVE TRN-EVT-ICP      TO WS-RESUMEN-ICP
041100           MOVE TRN-EVT-DATUM    TO WS-RESUMEN-DATUM
041200           PERFORM 2800-REGENERA-RESUMEN
041300              THRU 2800-REGENERA-RESUMEN-EXIT
041400        END-IF
041500     END-IF
041600     .
041700 2300-UPDATE-EVT-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100*   2350-LEE-EVT-POR-ID - LEE EL MARCAJE ACTUAL POR EVT-ID Y LO  *
042200*   CONSERVA EN WS-EVT-GUARDADO PARA LAS REGLAS 3 Y 4.           *
042300*****************************************************************
042400 2350-LEE-EVT-POR-ID.
042500
042600     INITIALIZE LN-CADAO00
042700     SET DAO-88-LEER     TO TRUE
042800     MOVE TRN-EVT-ID     TO DAO-EVT-ID
042900
043000     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
043100
043200     IF RET0-88-OK
043300        MOVE DAO-EVT-ID         TO WS-EG-ID
043400        MOVE DAO-EVT-ICP        TO WS-EG-ICP
043500        MOVE DAO-EVT-DATUM      TO WS-EG-DATUM
043600        MOVE DAO-EVT-KOD-PO     TO WS-EG-KOD-PO
043700        MOVE DAO-EVT-DRUH       TO WS-EG-DRUH
043800        MOVE DAO-EVT-CAS        TO WS-EG-CAS
043900        MOVE DAO-EVT-IC-OBS     TO WS-EG-IC-OBS
044000        MOVE DAO-EVT-TYP        TO WS-EG-TYP
044100        MOVE DAO-EVT-DATUM-ZM   TO WS-EG-DATUM-ZM
044200        MOVE DAO-EVT-POZNAMKA   TO WS-EG-POZNAMKA
044300     ELSE
044400        MOVE CT-RUTINA          TO RET0-PROGRAMA
044500        MOVE ME-NO-EXISTE       TO RET0-COD-ERROR
044600        MOVE MS-NO-EXISTE       TO RET0-DESERROR
044700     END-IF
044800     .
044900 2350-LEE-EVT-POR-ID-EXIT.
045000     EXIT.
045100
045200*****************************************************************
045300*   2320-PRESERVA-SI-ORIGINAL - REGLA 4: SI EL MARCAJE GUARDADO  *
045400*   ES 'ORIGINAL' SE INSERTA UNA COPIA CON TYP = 'S' ANTES DE    *
045500*   REESCRIBIRLO, Y EL ENTRANTE QUEDA COMO 'N'.                  *
045600*****************************************************************
045700 2320-PRESERVA-SI-ORIGINAL.
045800
045900     IF WS-EG-TYP EQUAL 'O'
046000        INITIALIZE LN-CADAO00
046100        SET DAO-88-INSERTAR     TO TRUE
046200        MOVE WS-EG-ICP          TO DAO-EVT-ICP
046300        MOVE WS-EG-DATUM        TO DAO-EVT-DATUM
046400        MOVE WS-EG-KOD-PO       TO DAO-EVT-KOD-PO
046500        MOVE WS-EG-DRUH         TO DAO-EVT-DRUH
046600        MOVE WS-EG-CAS          TO DAO-EVT-CAS
046700        MOVE WS-EG-IC-OBS       TO DAO-EVT-IC-OBS
046800        MOVE 'S'                TO DAO-EVT-TYP
046900        MOVE WS-EG-DATUM-ZM     TO DAO-EVT-DATUM-ZM
047000        MOVE WS-EG-POZNAMKA     TO DAO-EVT-POZNAMKA
047100
047200        CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
047300
047400        MOVE 'N' TO TRN-EVT-TYP
047500     ELSE
047600        MOVE 'N' TO TRN-EVT-TYP
047700     END-IF
047800     .
047900 2320-PRESERVA-SI-ORIGINAL-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300*                      2330-REESCRIBE-EVT                       *
048400*****************************************************************
048500 2330-REESCRIBE-EVT.
048600
048700     INITIALIZE LN-CADAO00
048800     SET DAO-88-REESCRIBIR TO TRUE
048900     MOVE TRN-EVT-ID       TO DAO-EVT-ID
049000     MOVE TRN-EVT-ICP      TO DAO-EVT-ICP
049100     MOVE TRN-EVT-DATUM    TO DAO-EVT-DATUM
049200     MOVE TRN-EVT-KOD-PO   TO DAO-EVT-KOD-PO
049300     MOVE TRN-EVT-DRUH     TO DAO-EVT-DRUH
049400     MOVE TRN-EVT-CAS      TO DAO-EVT-CAS
049500     MOVE TRN-EVT-IC-OBS   TO DAO-EVT-IC-OBS
049600     MOVE TRN-EVT-TYP      TO DAO-EVT-TYP
049700     MOVE TRN-EVT-DATUM-ZM TO DAO-EVT-DATUM-ZM
049800     MOVE TRN-EVT-POZNAMKA TO DAO-EVT-POZNAMKA
049900
050000     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
050100     .
050200 2330-REESCRIBE-EVT-EXIT.
050300     EXIT.
050400
050500*****************************************************************
050600*   2400-DELETE-EVT - BAJA DE MARCAJE (REGLA 3).                 *
050700*****************************************************************
050800 2400-DELETE-EVT.
050900
051000     PERFORM 2350-LEE-EVT-POR-ID
051100        THRU 2350-LEE-EVT-POR-ID-EXIT
051200
051300     IF RET0-88-OK
051400        MOVE WS-EG-ICP     TO WS-RESUMEN-ICP
051500        MOVE WS-EG-DATUM   TO WS-RESUMEN-DATUM
051600
051700        IF WS-EG-TYP EQUAL 'O'
051800           PERFORM 2420-ANULA-EVT
051900              THRU 2420-ANULA-EVT-EXIT
052000        ELSE
052100           PERFORM 2430-ELIMINA-EVT
052200              THRU 2430-ELIMINA-EVT-EXIT
052300        END-IF
052400
052500        IF RET0-88-OK OR RET0-88-COD-CANCELADO
052600           PERFORM 2800-REGENERA-RESUMEN
052700              THRU 2800-REGENERA-RESUMEN-EXIT
052800        END-IF
052900     END-IF
053000     .
053100 2400-DELETE-EVT-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500*   2420-ANULA-EVT - MARCAJE ORIGINAL: NO SE BORRA, SE REESCRIBE *
053600*   CON TYP = 'S' (ANULACION LOGICA).                            *
053700*****************************************************************
053800 2420-ANULA-EVT.
053900
054000     INITIALIZE LN-CADAO00
054100     SET DAO-88-REESCRIBIR TO TRUE
054200     MOVE WS-EG-ID         TO DAO-EVT-ID
054300     MOVE WS-EG-ICP        TO DAO-EVT-ICP
054400     MOVE WS-EG-DATUM      TO DAO-EVT-DATUM
054500     MOVE WS-EG-KOD-PO     TO DAO-EVT-KOD-PO
054600     MOVE WS-EG-DRUH       TO DAO-EVT-DRUH
054700     MOVE WS-EG-CAS        TO DAO-EVT-CAS
054800     MOVE WS-EG-IC-OBS     TO DAO-EVT-IC-OBS
054900     MOVE 'S'              TO DAO-EVT-TYP
055000     MOVE WS-EG-DATUM-ZM   TO DAO-EVT-DATUM-ZM
055100     MOVE WS-EG-POZNAMKA   TO DAO-EVT-POZNAMKA
055200
055300     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
055400
055500     IF RET0-88-OK
055600        SET RET0-88-COD-CANCELADO TO TRUE
055700     END-IF
055800     .
055900 2420-ANULA-EVT-EXIT.
056000     EXIT.
056100
056200*****************************************************************
056300*                      2430-ELIMINA-EVT                         *
056400*****************************************************************
056500 2430-ELIMINA-EVT.
056600
056700     INITIALIZE LN-CADAO00
056800     SET DAO-88-ELIMINAR TO TRUE
056900     MOVE WS-EG-ID       TO DAO-EVT-ID
057000
057100     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
057200     .
057300 2430-ELIMINA-EVT-EXIT.
057400     EXIT.
057500
057600*****************************************************************
057700*   2500-LIST-EVT - LISTADO DE MARCAJES (REGLA 7). NO ESCRIBE    *
057800*   EVENTRPT DIRECTAMENTE; DEVUELVE UN MARCAJE POR LLAMADA Y     *
057900*   AVISA SI QUEDAN MAS VIA EL PROTOCOLO MAS-DATOS, YA QUE ESTA  *
058000*   RUTINA NO ES DUEÑA DEL ARCHIVO EVENTS.                       *
058100*****************************************************************
058200 2500-LIST-EVT.
058300
058400     IF NOT LISTADO-88-INICIADO
058500        INITIALIZE LN-CADAO00
058600        MOVE TRN-EVT-ICP      TO DAO-EVT-ICP
058700        MOVE TRN-DATE-FROM    TO DAO-DATE-FROM
058800        MOVE TRN-DATE-TO      TO DAO-DATE-TO
058900        SET DAO-88-SELECCIONAR TO TRUE
059000        SET LISTADO-88-INICIADO TO TRUE
059100     ELSE
059200        SET DAO-88-SIGUIENTE TO TRUE
059300     END-IF
059400
059500     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
059600
059700     MOVE DAO-EVT-ID       TO TRN-EVT-ID
059800     MOVE DAO-EVT-DATUM    TO TRN-EVT-DATUM
059900     MOVE DAO-EVT-KOD-PO   TO TRN-EVT-KOD-PO
060000     MOVE DAO-EVT-DRUH     TO TRN-EVT-DRUH
060100     MOVE DAO-EVT-CAS      TO TRN-EVT-CAS
060200     MOVE DAO-EVT-IC-OBS   TO TRN-EVT-IC-OBS
060300     MOVE DAO-EVT-TYP      TO TRN-EVT-TYP
060400     MOVE DAO-EVT-DATUM-ZM TO TRN-EVT-DATUM-ZM
060500     MOVE DAO-EVT-POZNAMKA TO TRN-EVT-POZNAMKA
060600
060700     IF RET0-88-OK
060800        MOVE 'N' TO WS-LISTADO-ESTADO
060900     END-IF
061000     .
061100 2500-LIST-EVT-EXIT.
061200     EXIT.
061300
061400*****************************************************************
061500*   2600-TOTAL-TIME - TOTAL DE HORAS DEL PERIODO (REGLA 6).      *
061600*****************************************************************
061700 2600-TOTAL-TIME.
061800
061900     INITIALIZE LN-CADAO00
062000     MOVE TRN-EVT-ICP      TO DAO-EVT-ICP
062100     MOVE TRN-DATE-FROM    TO DAO-DATE-FROM
062200     MOVE TRN-DATE-TO      TO DAO-DATE-TO
062300     SET DAO-88-TOTAL-PERIODO TO TRUE
062400
062500     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
062600
062700     MOVE DAO-WORKED TO TRN-WORKED
062800     .
062900 2600-TOTAL-TIME-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300*   2800-REGENERA-RESUMEN - REGLA 5: REGENERA EL RESUMEN DIARIO  *
063400*   DEL DIA DEL MARCAJE Y DEL DIA CALENDARIO ANTERIOR.           *
063500*****************************************************************
063600 2800-REGENERA-RESUMEN.
063700
063800     MOVE WS-RESUMEN-DATUM TO WS-RESUMEN-DATUM-GUARDA
063900
064000     PERFORM 2820-ACUMULA-RESUMEN
064100        THRU 2820-ACUMULA-RESUMEN-EXIT
064200
064300     PERFORM 2810-CALCULA-DIA-ANTERIOR
064400        THRU 2810-CALCULA-DIA-ANTERIOR-EXIT
064500
064600     MOVE WS-DIA-ANT TO WS-RESUMEN-DATUM
064700
064800     PERFORM 2820-ACUMULA-RESUMEN
064900        THRU 2820-ACUMULA-RESUMEN-EXIT
065000
065100     MOVE WS-RESUMEN-DATUM-GUARDA TO WS-RESUMEN-DATUM
065200     .
065300 2800-REGENERA-RESUMEN-EXIT.
065400     EXIT.
065500
065600*****************************************************************
065700*   2810-CALCULA-DIA-ANTERIOR - RETROCEDE UN DIA CALENDARIO A    *
065800*   PARTIR DE WS-RESUMEN-DATUM, CONTEMPLANDO FIN DE MES, FIN DE  *
065900*   ANIO Y ANIOS BISIESTOS (TABLA WS-TABLA-MESES).               *
066000*****************************************************************
066100 2810-CALCULA-DIA-ANTERIOR.
066200
066300     MOVE WS-RESUMEN-DATUM TO WS-FP-9
066400
066500     IF WS-FP-DIA GREATER THAN 1
066600        SUBTRACT 1 FROM WS-FP-DIA
066700     ELSE
066800        IF WS-FP-MES GREATER THAN 1
066900           SUBTRACT 1 FROM WS-FP-MES
067000           DIVIDE WS-FP-ANIO BY 4
067100              GIVING WS-DIA-TEMP REMAINDER WS-DIA-RESIDUO
067200           IF WS-DIA-RESIDUO EQUAL ZERO
067300              MOVE 29 TO WS-TM-DIA-MES (2)
067400           ELSE
067500              MOVE 28 TO WS-TM-DIA-MES (2)
067600           END-IF
067700           MOVE WS-TM-DIA-MES (WS-FP-MES) TO WS-FP-DIA
067800        ELSE
067900           MOVE 12 TO WS-FP-MES
068000           SUBTRACT 1 FROM WS-FP-ANIO
068100           MOVE 31 TO WS-FP-DIA
068200        END-IF
068300     END-IF
068400
068500     MOVE WS-FP-9 TO WS-DIA-ANT
068600     .
068700 2810-CALCULA-DIA-ANTERIOR-EXIT.
068800     EXIT.
068900
069000*****************************************************************
069100*   2820-ACUMULA-RESUMEN - OBTIENE LAS HORAS TRABAJADAS DEL DIA  *
069200*   (VIA CA9C0300, FUNCION T CON DATE-FROM = DATE-TO) Y GRABA EL *
069300*   RENGLON DEL RESUMEN DIARIO EN DAYSUM.                        *
069400*****************************************************************
069500 2820-ACUMULA-RESUMEN.
069600
069700     INITIALIZE LN-CADAO00
069800     MOVE WS-RESUMEN-ICP      TO DAO-EVT-ICP
069900     MOVE WS-RESUMEN-DATUM    TO DAO-DATE-FROM
070000     MOVE WS-RESUMEN-DATUM    TO DAO-DATE-TO
070100     SET DAO-88-TOTAL-PERIODO TO TRUE
070200
070300     CALL CT-CALL-CA9C0300 USING LN-CADAO00 LN-CARET00
070400
070500     MOVE WS-RESUMEN-ICP      TO DS-ICP
070600     MOVE WS-RESUMEN-DATUM    TO DS-DATUM
070700     MOVE DAO-WORKED          TO DS-WORKED
070800
070900     WRITE REG-DAYSUM
071000     .
071100 2820-ACUMULA-RESUMEN-EXIT.
071200     EXIT.
071300
071400*****************************************************************
071500*                           3000-FIN                            *
071600*****************************************************************
071700 3000-FIN.
071800
071900     GOBACK.

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CAEMP00.                                   *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA FICHA DE EMPLEADOS      *
000600*              (MAESTRO) - ARCHIVO EMPLOYEES.                   *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 90 POSICIONES.                           *
001100*           PREFIJO  : EMP.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 14/05/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0118.      *
001800* 21/06/2024 GFORRICH      AGREGADO EMP-TERM-DATE PARA           *
001900*                          VIGENCIA DE RELACION LABORAL.         *
002000******************************************************************
002100 05  CAEMP00.
002200     10 EMP-ICP                           PIC X(06).
002300     10 EMP-KODPRA                        PIC X(06).
002400     10 EMP-NAME                          PIC X(30).
002600     10 EMP-SUBORD                        PIC X(01).
002700        88 EMP-SUBORD-SI                             VALUE 'Y'.
002800        88 EMP-SUBORD-NO                             VALUE 'N'.
002900     10 EMP-LAST-DATUM                    PIC 9(08).
003000     10 EMP-LAST-CAS                      PIC 9(08).
003100     10 EMP-LAST-KODPO                    PIC X(02).
003200     10 EMP-LAST-DRUH                     PIC X(01).
003300     10 EMP-HIRE-DATE                     PIC 9(08).
003400     10 EMP-TERM-DATE                     PIC 9(08).
003500        88 EMP-TERM-ABIERTO                           VALUE 99999999.
003600     10 FILLER                            PIC X(12).
003700******************************************************************
003800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 13      *
003900* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 90      *
004000******************************************************************

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CAWRK00.                                   *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA PARTE DE TRABAJO        *
000600*              (HOJA DE ACTIVIDAD) - ARCHIVO WORKRECS.          *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 117 POSICIONES.                          *
001100*           PREFIJO  : REC.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 14/05/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0118.      *
001800******************************************************************
001900 05  CAWRK00.
002000     10 REC-ID                            PIC 9(09).
002100     10 REC-DATUM                         PIC 9(08).
002200     10 REC-KODPRA                        PIC X(06).
002300     10 REC-ZAKAZKA                       PIC X(10).
002400     10 REC-TYP                           PIC X(01).
002500     10 REC-POL-FROM                      PIC 9(02).
002600     10 REC-POL-TO                        PIC 9(02).
002700     10 REC-CAS                           PIC 9(08).
002800     10 REC-HLASENI                       PIC X(20).
002900     10 REC-UKOL                          PIC X(20).
003000     10 REC-POPIS                         PIC X(30).
003100     10 FILLER                            PIC X(01).
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11      *
003400* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 117     *
003500******************************************************************

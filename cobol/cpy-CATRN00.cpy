000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CATRN00.                                   *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA TRANSACCION DE ENTRADA  *
000600*              DEL PROCESO BATCH DE MARCAJES - ARCHIVO TRANSIN.  *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 103 POSICIONES.                          *
001100*           PREFIJO  : TRN.                                     *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 14/05/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0118.      *
001800* 02/10/2024 MZUNIGA       AGREGADO TRN-DATE-FROM/TO PARA LAS    *
001900*                          OPCIONES L Y T, REQ CCAP-0151.        *
002000* 14/11/2024 MZUNIGA       AGREGADO TRN-WORKED PARA DEVOLVER EL  *
002100*                          TOTAL DE HORAS DE LA OPCION T, CCAP-  *
002200*                          0162.                                 *
002300******************************************************************
002400 05  CATRN00.
002500     10 TRN-ACTION                        PIC X(01).
002600        88 TRN-ACTION-ALTA                          VALUE 'C'.
002700        88 TRN-ACTION-MODIF                         VALUE 'U'.
002800        88 TRN-ACTION-BAJA                          VALUE 'D'.
002900        88 TRN-ACTION-LISTAR                        VALUE 'L'.
003000        88 TRN-ACTION-TOTAL                         VALUE 'T'.
003100     10 TRN-EVENT.
003200        15 TRN-EVT-ID                     PIC X(10).
003300        15 TRN-EVT-ICP                    PIC X(06).
003400        15 TRN-EVT-DATUM                  PIC 9(08).
003500        15 TRN-EVT-KOD-PO                 PIC X(02).
003600        15 TRN-EVT-DRUH                   PIC X(01).
003700        15 TRN-EVT-CAS                    PIC 9(08).
003800        15 TRN-EVT-IC-OBS                 PIC X(06).
003900        15 TRN-EVT-TYP                    PIC X(01).
004000        15 TRN-EVT-DATUM-ZM               PIC 9(08).
004100        15 TRN-EVT-POZNAMKA               PIC X(30).
004300     10 TRN-DATE-FROM                     PIC 9(08).
004400     10 TRN-DATE-TO                       PIC 9(08).
004500     10 TRN-WORKED                        PIC S9(07)V9(02) COMP-3.
004600     10 FILLER                            PIC X(01).
004700******************************************************************
004800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS  5      *
004900* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 103     *
005000******************************************************************

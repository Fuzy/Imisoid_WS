000100*****************************************************************
000200* Program name:    CA1B0500.                                    *
000300* Original author: rpaz.                                        *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 11/09/1989 rpaz          Initial Version - carga inicial de    *
000900*                          fichas de personal para el ambiente   *
001000*                          de pruebas del subsistema CCAP.       *
001100* 30/11/1992 hdelrio       Agregados registros de partes de      *
001200*                          trabajo de prueba.                    *
001300* 06/01/1999 lcabrera      Revision de anio Y2K: todas las       *
001400*                          fechas semilla se cargan con 4        *
001500*                          digitos de anio desde el origen.      *
001600* 14/05/2024 gforrich      Rearmado del juego de datos para el   *
001700*                          nuevo proceso batch de marcajes, REQ  *
001800*                          CCAP-0118; la vieja transaccion CICS  *
001900*                          NEOSB36.MRC y su VSAM quedan de baja. *
002000* 02/10/2024 mzuniga       Agregados partes de trabajo para la   *
002100*                          hoja de actividad, REQ CCAP-0151.     *
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  CA1B0500.
002900 AUTHOR. RICARDO PAZ.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 11/09/1989.
003200 DATE-COMPILED. 02/10/2024.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700*****************************************************************
004800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004900*****************************************************************
005000 FILE-CONTROL.
005100
005200     SELECT EMPLOYEES ASSIGN TO EMPLOYEES
005300                       ORGANIZATION IS SEQUENTIAL
005400                       FILE STATUS  IS WS-FS-EMP.
005500     SELECT WORKRECS  ASSIGN TO WORKRECS
005600                       ORGANIZATION IS SEQUENTIAL
005700                       FILE STATUS  IS WS-FS-REC.
005800*****************************************************************
005900*                                                               *
006000*                      D A T A   D I V I S I O N                *
006100*                                                               *
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  EMPLOYEES
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORD CONTAINS 090 CHARACTERS.
007000 01  REG-EMPLOYEES                PIC X(90).
007100
007200 FD  WORKRECS
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORD CONTAINS 117 CHARACTERS.
007600 01  REG-WORKRECS                 PIC X(117).
007700
007800 WORKING-STORAGE SECTION.
007900
008000*****************************************************************
008100*                    DEFINICION DE CONSTANTES                   *
008200*****************************************************************
008300 01  CT-CONSTANTES.
008400     05 CT-1                          PIC 9(01) VALUE 1.
008500     05 CT-SUBORDINADO                PIC X(01) VALUE 'Y'.
008600     05 CT-TITULAR                    PIC X(01) VALUE 'N'.
008700
008800*****************************************************************
008900*                     DEFINICION DE SWITCHES                    *
009000*****************************************************************
009100 01  SW-SWITCHES.
009200     05 WS-FS-EMP                  PIC X(02) VALUE SPACE.
009300        88 FS-EMP-88-OK                       VALUE '00'.
009400     05 WS-FS-REC                  PIC X(02) VALUE SPACE.
009500        88 FS-REC-88-OK                       VALUE '00'.
009600
009700*****************************************************************
009800*                 DEFINICION DE CONTADORES (COMP)                *
009900*****************************************************************
009950 77  CN-EMPLEADOS-ESCRITOS            PIC S9(04) COMP VALUE ZERO.
010000 01  CN-CONTADORES.
010200     05 CN-PARTES-ESCRITOS            PIC S9(04) COMP VALUE ZERO.
010300
010400*****************************************************************
010500*                     DEFINICION DE VARIABLES                   *
010600*****************************************************************
010700 01  WS-EMPLEADO.
010800     COPY CAEMP00.
010900
011000 01  WS-EMPLEADO-R REDEFINES WS-EMPLEADO.
011100     05 WS-EM-ICP                     PIC X(06).
011200     05 WS-EM-KODPRA                  PIC X(06).
011300     05 WS-EM-APELLIDO                PIC X(14).
011400     05 WS-EM-NOMBRE                  PIC X(16).
011500     05 FILLER                        PIC X(48).
011600
011700 01  WS-PARTE.
011800     COPY CAWRK00.
011900
012000 01  WS-PARTE-R REDEFINES WS-PARTE.
012100     05 WS-PT-ID                      PIC 9(09).
012200     05 WS-PT-DATUM                   PIC 9(08).
012300     05 FILLER                        PIC X(100).
012400
012500 01  WS-FECHA-SEMILLA                 PIC 9(08).
012600 01  WS-FECHA-SEMILLA-R REDEFINES WS-FECHA-SEMILLA.
012700     05 WS-FS-ANIO                    PIC 9(04).
012800     05 WS-FS-MES                     PIC 9(02).
012900     05 WS-FS-DIA                     PIC 9(02).
013000
013100*****************************************************************
013200*                                                               *
013300*              P R O C E D U R E   D I V I S I O N              *
013400*                                                               *
013500*****************************************************************
013600 PROCEDURE DIVISION.
013700
013800*****************************************************************
013900*                        0000-MAINLINE                          *
014000*****************************************************************
014100 0000-MAINLINE.
014200
014300     PERFORM 1000-INICIO
014400        THRU 1000-INICIO-EXIT
014500
014600     PERFORM 2000-PROCESO
014700        THRU 2000-PROCESO-EXIT
014800
014900     PERFORM 3000-FIN.
015000
015100*****************************************************************
015200*                         1000-INICIO                           *
015300*****************************************************************
015400 1000-INICIO.
015500
015600     INITIALIZE CN-CONTADORES
015700
015800     OPEN OUTPUT EMPLOYEES
015900     IF NOT FS-EMP-88-OK
016000        DISPLAY 'ERROR OPEN EMPLOYEES CODE: ' WS-FS-EMP
016100        STOP RUN
016200     END-IF
016300
016400     OPEN OUTPUT WORKRECS
016500     IF NOT FS-REC-88-OK
016600        DISPLAY 'ERROR OPEN WORKRECS CODE: ' WS-FS-REC
016700        STOP RUN
016800     END-IF
016900     .
017000 1000-INICIO-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400*                         2000-PROCESO                          *
017500*****************************************************************
017600 2000-PROCESO.
017700
017800     PERFORM 2100-CARGA-EMPLEADOS
017900        THRU 2100-CARGA-EMPLEADOS-EXIT
018000
018100     PERFORM 2200-CARGA-PARTES
018200        THRU 2200-CARGA-PARTES-EXIT.
018300
018400 2000-PROCESO-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800*   2100-CARGA-EMPLEADOS - FICHAS DE EMPLEADOS DE PRUEBA PARA     *
018900*   EJERCITAR LAS REGLAS DE INSERTABILIDAD (RELACION LABORAL      *
019000*   VIGENTE Y FINALIZADA) Y LA SUBORDINACION.                    *
019100*****************************************************************
019200 2100-CARGA-EMPLEADOS.
019300
019400     INITIALIZE WS-EMPLEADO
019500     MOVE '100001'                     TO EMP-ICP
019600     MOVE 'PR0001'                     TO EMP-KODPRA
019700     MOVE 'HAASOVA CHRISTINE'          TO EMP-NAME
019800     SET EMP-SUBORD-NO                 TO TRUE
019900     MOVE 20240814                     TO EMP-LAST-DATUM
020000     MOVE 28800                        TO EMP-LAST-CAS
020100     MOVE 'PR'                         TO EMP-LAST-KODPO
020200     MOVE 'P'                          TO EMP-LAST-DRUH
020300     MOVE 20150102                     TO EMP-HIRE-DATE
020400     MOVE 99999999                     TO EMP-TERM-DATE
020500     PERFORM 2110-ESCRIBE-EMPLEADO
020600        THRU 2110-ESCRIBE-EMPLEADO-EXIT
020700
020800     INITIALIZE WS-EMPLEADO
020900     MOVE '100002'                     TO EMP-ICP
021000     MOVE 'PR0001'                     TO EMP-KODPRA
021100     MOVE 'THOMPSON MICHAEL'           TO EMP-NAME
021200     SET EMP-SUBORD-SI                 TO TRUE
021300     MOVE 20240814                     TO EMP-LAST-DATUM
021400     MOVE 61200                        TO EMP-LAST-CAS
021500     MOVE 'PR'                         TO EMP-LAST-KODPO
021600     MOVE 'O'                          TO EMP-LAST-DRUH
021700     MOVE 20181010                     TO EMP-HIRE-DATE
021800     MOVE 99999999                     TO EMP-TERM-DATE
021900     PERFORM 2110-ESCRIBE-EMPLEADO
022000        THRU 2110-ESCRIBE-EMPLEADO-EXIT
022100
022200     INITIALIZE WS-EMPLEADO
022300     MOVE '100003'                     TO EMP-ICP
022400     MOVE 'PR0002'                     TO EMP-KODPRA
022500     MOVE 'KWAN SALLY'                 TO EMP-NAME
022600     SET EMP-SUBORD-SI                 TO TRUE
022700     MOVE 20240401                     TO EMP-LAST-DATUM
022800     MOVE 32400                        TO EMP-LAST-CAS
022900     MOVE 'PR'                         TO EMP-LAST-KODPO
023000     MOVE 'P'                          TO EMP-LAST-DRUH
023100     MOVE 20190405                     TO EMP-HIRE-DATE
023200     MOVE 20240430                     TO EMP-TERM-DATE
023300     PERFORM 2110-ESCRIBE-EMPLEADO
023400        THRU 2110-ESCRIBE-EMPLEADO-EXIT
023500
023600     INITIALIZE WS-EMPLEADO
023700     MOVE '100004'                     TO EMP-ICP
023800     MOVE 'PR0002'                     TO EMP-KODPRA
023900     MOVE 'GEYER JOHN'                 TO EMP-NAME
024000     SET EMP-SUBORD-SI                 TO TRUE
024100     MOVE ZERO                         TO EMP-LAST-DATUM
024200     MOVE ZERO                         TO EMP-LAST-CAS
024300     MOVE SPACE                        TO EMP-LAST-KODPO
024400     MOVE SPACE                        TO EMP-LAST-DRUH
024500     MOVE 20230817                     TO EMP-HIRE-DATE
024600     MOVE 99999999                     TO EMP-TERM-DATE
024700     PERFORM 2110-ESCRIBE-EMPLEADO
024800        THRU 2110-ESCRIBE-EMPLEADO-EXIT
024900     .
025000 2100-CARGA-EMPLEADOS-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400*                    2110-ESCRIBE-EMPLEADO                      *
025500*****************************************************************
025600 2110-ESCRIBE-EMPLEADO.
025700
025800     WRITE REG-EMPLOYEES FROM WS-EMPLEADO
025900
026000     ADD CT-1 TO CN-EMPLEADOS-ESCRITOS
026100     .
026200 2110-ESCRIBE-EMPLEADO-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600*   2200-CARGA-PARTES - HOJA DE ACTIVIDAD DE PRUEBA (ARCHIVO     *
026700*   WORKRECS), FILTRADA POR REC-KODPRA EN LA REGLA 9.            *
026800*****************************************************************
026900 2200-CARGA-PARTES.
027000
027100     INITIALIZE WS-PARTE
027200     MOVE 1                            TO REC-ID
027300     MOVE 20240814                     TO REC-DATUM
027400     MOVE 'PR0001'                     TO REC-KODPRA
027500     MOVE 'OT-4492'                    TO REC-ZAKAZKA
027600     MOVE 'T'                          TO REC-TYP
027700     MOVE 08                           TO REC-POL-FROM
027800     MOVE 12                           TO REC-POL-TO
027900     MOVE 14400                        TO REC-CAS
028000     MOVE 'MANTENIMIENTO PLANTA'       TO REC-HLASENI
028100     MOVE 'REVISION PREVENTIVA'        TO REC-UKOL
028200     MOVE 'CAMBIO DE FILTROS LINEA 2'  TO REC-POPIS
028300     PERFORM 2210-ESCRIBE-PARTE
028400        THRU 2210-ESCRIBE-PARTE-EXIT
028500
028600     INITIALIZE WS-PARTE
028700     MOVE 2                            TO REC-ID
028800     MOVE 20240814                     TO REC-DATUM
028900     MOVE 'PR0001'                     TO REC-KODPRA
029000     MOVE 'OT-4493'                    TO REC-ZAKAZKA
029100     MOVE 'T'                          TO REC-TYP
029200     MOVE 13                           TO REC-POL-FROM
029300     MOVE 17                           TO REC-POL-TO
029400     MOVE 14400                        TO REC-CAS
029500     MOVE 'MANTENIMIENTO PLANTA'       TO REC-HLASENI
029600     MOVE 'REPARACION CORRECTIVA'      TO REC-UKOL
029700     MOVE 'CAMBIO DE RODAMIENTO'       TO REC-POPIS
029800     PERFORM 2210-ESCRIBE-PARTE
029900        THRU 2210-ESCRIBE-PARTE-EXIT
030000
030100     INITIALIZE WS-PARTE
030200     MOVE 3                            TO REC-ID
030300     MOVE 20240401                     TO REC-DATUM
030400     MOVE 'PR0002'                     TO REC-KODPRA
030500     MOVE 'OT-5510'                    TO REC-ZAKAZKA
030600     MOVE 'T'                          TO REC-TYP
030700     MOVE 09                           TO REC-POL-FROM
030800     MOVE 13                           TO REC-POL-TO
030900     MOVE 14400                        TO REC-CAS
031000     MOVE 'DEPOSITO CENTRAL'           TO REC-HLASENI
031100     MOVE 'RECEPCION DE MERCADERIA'    TO REC-UKOL
031200     MOVE 'DESCARGA CAMION PROVEEDOR'  TO REC-POPIS
031300     PERFORM 2210-ESCRIBE-PARTE
031400        THRU 2210-ESCRIBE-PARTE-EXIT
031500     .
031600 2200-CARGA-PARTES-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000*                      2210-ESCRIBE-PARTE                       *
032100*****************************************************************
032200 2210-ESCRIBE-PARTE.
032300
032400     WRITE REG-WORKRECS FROM WS-PARTE
032500
032600     ADD CT-1 TO CN-PARTES-ESCRITOS
032700     .
032800 2210-ESCRIBE-PARTE-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*                           3000-FIN                            *
033300*****************************************************************
033400 3000-FIN.
033500
033600     PERFORM 3100-ESCRIBE-ESTADISTICAS
033700        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
033800
033900     CLOSE EMPLOYEES
034000     CLOSE WORKRECS
034100
034200     STOP RUN.
034300
034400*****************************************************************
034500*                  3100-ESCRIBE-ESTADISTICAS                    *
034600*****************************************************************
034700 3100-ESCRIBE-ESTADISTICAS.
034800
034900     DISPLAY '*************************************************'
035000     DISPLAY '*               PROGRAMA CA1B0500                *'
035100     DISPLAY '*          CARGA DE DATOS DE PRUEBA              *'
035200     DISPLAY '* EMPLEADOS ESCRITOS: ' CN-EMPLEADOS-ESCRITOS
035300     DISPLAY '* PARTES ESCRITOS   : ' CN-PARTES-ESCRITOS
035400     DISPLAY '*                                                *'
035500     DISPLAY '*************************************************'
035600     .
035700 3100-ESCRIBE-ESTADISTICAS-EXIT.
035800     EXIT.

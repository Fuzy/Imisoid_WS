000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CARET00.                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE RETORNO *
000600*               Y ERRORES ENTRE LAS RUTINAS DEL SUBSISTEMA CCAP. *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 124 POSICIONES.                          *
001100*           PREFIJO  : RET0.                                    *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  ------------------------------------- *
001700* 14/05/2024 GFORRICH      INITIAL VERSION - REQ CCAP-0118.      *
001800* 30/07/2024 MZUNIGA       EL AREA DEJA DE CARGAR SQLCA Y        *
001900*                          EL EIB; YA NO USA DB2 NI CICS.        *
002000* 14/11/2024 MZUNIGA       AGREGADOS COD-CANCELADO Y MAS-DATOS   *
002100*                          PARA EL CURSOR DE LISTADOS, CCAP-0162.*
002200* 14/11/2024 MZUNIGA       SE AMPLIA RET0-DESERROR DE 30 A 65    *
002300*                          POSICIONES PARA ALOJAR LOS MENSAJES   *
002400*                          LITERALES DE VALIDACION DE MARCAJES,  *
002500*                          CCAP-0162.                            *
002600******************************************************************
002700 02  CARET00.
002800     05  RET0-COD-RET                     PIC X(02).
002900         88 RET0-88-OK                              VALUE '00'.
003000         88 RET0-88-COD-CANCELADO                    VALUE '05'.
003100         88 RET0-88-COD-AVISO                       VALUE '10'.
003200         88 RET0-88-MAS-DATOS                        VALUE '15'.
003300         88 RET0-88-COD-ERROR                       VALUE '20'.
003400     05  RET0-PROGRAMA                    PIC X(08).
003500     05  RET0-COD-ERROR                   PIC X(07).
003600     05  RET0-VAR1-ERROR                  PIC X(20).
003700     05  RET0-VAR2-ERROR                  PIC X(20).
003800     05  RET0-DESERROR                    PIC X(65).
003900     05  FILLER                           PIC X(02).
004000******************************************************************
004100* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS  7      *
004200* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 124     *
004300******************************************************************

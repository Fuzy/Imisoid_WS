000100*****************************************************************
000200* Program name:    CA9C0400.                                    *
000300* Original author: mcastill.                                    *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 02/05/1985 mcastill      Initial Version - consulta de ficha   *
000900*                          de personal para el area de Relaciones*
001000*                          Laborales.                            *
001100* 14/10/1994 qalvarado     Agregada consulta de vigencia de      *
001200*                          relacion laboral (alta y baja).       *
001300* 13/01/1999 lcabrera      Revision de anio Y2K: fechas de       *
001400*                          ingreso y egreso con 4 digitos de     *
001500*                          anio.                                 *
001600* 21/06/2024 gforrich      Reescritura total - REQ CCAP-0130,    *
001700*                          unifica las consultas que antes       *
001800*                          resolvian por separado NEOSB36.EMP2 y *
001900*                          NEOSB36.WRK.                          *
002000* 02/10/2024 mzuniga       Seleccion de parte de trabajo por     *
002100*                          codigo de praca y rango de fechas,    *
002200*                          REQ CCAP-0151.                        *
002300* 14/11/2024 mzuniga       Funcion de listado de ultimos         *
002400*                          marcajes de todos los empleados, REQ  *
002500*                          CCAP-0162. Y2K: fechas de 4 digitos.  *
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  CA9C0400.
003300 AUTHOR. MARCELA CASTILLO.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 02/05/1985.
003600 DATE-COMPILED. 14/11/2024.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT EMPLOYEES  ASSIGN       TO EMPLOYEES
005200                        ORGANIZATION IS SEQUENTIAL
005300                        FILE STATUS  IS WS-FS-EMP.
005400
005500     SELECT WORKRECS   ASSIGN       TO WORKRECS
005600                        ORGANIZATION IS SEQUENTIAL
005700                        FILE STATUS  IS WS-FS-REC.
005800*****************************************************************
005900*                                                               *
006000*                      D A T A   D I V I S I O N                *
006100*                                                               *
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  EMPLOYEES
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 90 CHARACTERS.
006800 01  REG-EMPLOYEES.
006900     COPY CAEMP00.
007000
007100 FD  WORKRECS
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 117 CHARACTERS.
007400 01  REG-WORKRECS.
007500     COPY CAWRK00.
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000*                    DEFINICION DE CONSTANTES                   *
008100*****************************************************************
008200 01  CT-CONSTANTES.
008300     05 CT-RUTINA                  PIC X(08) VALUE 'CA9C0400'.
008400     05 FILLER                     PIC X(02).
008500
008600 01  ME-MENSAJES.
008700     05 ME-NO-EXISTE               PIC X(07) VALUE 'CAI4001'.
008800     05 ME-FUNCION-INVALIDA        PIC X(07) VALUE 'CAI4099'.
008900     05 FILLER                     PIC X(02).
009000
009100*****************************************************************
009200*                     DEFINICION DE SWITCHES                    *
009300*****************************************************************
009400 01  SW-SWITCHES.
009500     05 WS-FS-EMP                  PIC X(02) VALUE SPACE.
009600        88 FS-EMP-88-OK                       VALUE '00'.
009700     05 WS-FS-REC                  PIC X(02) VALUE SPACE.
009800        88 FS-REC-88-OK                       VALUE '00'.
009900     05 WS-EMPLEADOS-ABIERTO       PIC X(01) VALUE 'N'.
010000        88 EMP-88-ABIERTO                     VALUE 'S'.
010100     05 WS-WORKREC-ABIERTO         PIC X(01) VALUE 'N'.
010200        88 REC-88-ABIERTO                     VALUE 'S'.
010300     05 WS-FIN-EMP                 PIC X(01) VALUE 'N'.
010400        88 FIN-88-EMP                         VALUE 'S'.
010500     05 WS-FIN-REC                 PIC X(01) VALUE 'N'.
010600        88 FIN-88-REC                         VALUE 'S'.
010700     05 WS-REC-ENCONTRADO          PIC X(01) VALUE 'N'.
010800        88 REC-88-ENCONTRADO                  VALUE 'S'.
010900     05 FILLER                     PIC X(01).
011000
011100*****************************************************************
011200*                 DEFINICION DE CONTADORES (COMP)                *
011300*****************************************************************
011350 77  WS-CNT-EMPLEADOS-LEIDOS       PIC S9(07) COMP VALUE ZERO.
011400 01  CN-CONTADORES.
011600     05 WS-CNT-WORKRECS-LEIDOS     PIC S9(07) COMP VALUE ZERO.
011700     05 FILLER                     PIC X(02).
011800
011900*****************************************************************
012000*                     DEFINICION DE VARIABLES                   *
012100*****************************************************************
012200 01  WS-ULTIMO-EMPLEADO.
012300     05 WS-UE-DATA                 PIC X(90).
012400 01  WS-ULTIMO-EMPLEADO-R REDEFINES WS-ULTIMO-EMPLEADO.
012500     05 WS-UE-ICP                  PIC X(06).
012600     05 WS-UE-KODPRA               PIC X(06).
012700     05 WS-UE-NAME                 PIC X(30).
012900     05 WS-UE-SUBORD               PIC X(01).
013000     05 WS-UE-LAST-DATUM           PIC 9(08).
013100     05 WS-UE-LAST-CAS             PIC 9(08).
013200     05 WS-UE-LAST-KODPO           PIC X(02).
013300     05 WS-UE-LAST-DRUH            PIC X(01).
013400     05 WS-UE-HIRE-DATE            PIC 9(08).
013500     05 WS-UE-TERM-DATE            PIC 9(08).
013600     05 FILLER                     PIC X(12).
013700
013800 01  WS-RANGO-FECHAS.
013900     05 WS-RANGO-9                 PIC 9(16).
014000 01  WS-RANGO-FECHAS-R REDEFINES WS-RANGO-FECHAS.
014100     05 WS-RANGO-DESDE             PIC 9(08).
014200     05 WS-RANGO-HASTA             PIC 9(08).
014250
014260 01  WS-RANGO-DESDE-AAAAMMDD.
014270     05 WS-RD-9                    PIC 9(08).
014280 01  WS-RANGO-DESDE-R REDEFINES WS-RANGO-DESDE-AAAAMMDD.
014290     05 WS-RD-ANIO                 PIC 9(04).
014300     05 WS-RD-MES                  PIC 9(02).
014310     05 WS-RD-DIA                  PIC 9(02).
014320
014400*****************************************************************
014500*                     DEFINICION DE LINKAGE                     *
014600*****************************************************************
014700 LINKAGE SECTION.
014800 01  LN-CAINQ00.
014900     COPY CAINQ00.
015000 01  LN-CARET00.
015100     COPY CARET00.
015200
015300*****************************************************************
015400*                                                               *
015500*              P R O C E D U R E   D I V I S I O N              *
015600*                                                               *
015700*****************************************************************
015800 PROCEDURE DIVISION USING LN-CAINQ00 LN-CARET00.
015900
016000*****************************************************************
016100*                        0000-MAINLINE                          *
016200*****************************************************************
016300 0000-MAINLINE.
016400
016500     PERFORM 1000-INICIO
016600        THRU 1000-INICIO-EXIT
016700
016800     PERFORM 2000-PROCESO
016900        THRU 2000-PROCESO-EXIT
017000
017100     PERFORM 3000-FIN.
017200
017300*****************************************************************
017400*                         1000-INICIO                           *
017500*****************************************************************
017600 1000-INICIO.
017700
017800     INITIALIZE LN-CARET00
017900     SET RET0-88-OK TO TRUE
017920     MOVE INQ-DATE-FROM TO WS-RANGO-DESDE
017940     MOVE INQ-DATE-TO   TO WS-RANGO-HASTA
017960     IF INQ-DATE-FROM NOT EQUAL ZERO
017980        MOVE INQ-DATE-FROM TO WS-RD-9
018000        DISPLAY 'CA9C0400 RANGO DESDE ' WS-RD-ANIO '-'
018020           WS-RD-MES '-' WS-RD-DIA
018040     END-IF
018100     .
018300 1000-INICIO-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700*                         2000-PROCESO                          *
018800*****************************************************************
018900 2000-PROCESO.
019000
019100     EVALUATE TRUE
019200         WHEN INQ-88-BUSCA-EMPLEADO
019300              PERFORM 2100-BUSCA-EMPLEADO
019400                 THRU 2100-BUSCA-EMPLEADO-EXIT
019500         WHEN INQ-88-SELECCIONA-WORKREC
019600              PERFORM 2200-SELECCIONA-WORKREC
019700                 THRU 2200-SELECCIONA-WORKREC-EXIT
019800         WHEN INQ-88-ULTIMOS-EVENTOS
019900              PERFORM 2300-ULTIMOS-EVENTOS
020000                 THRU 2300-ULTIMOS-EVENTOS-EXIT
020100         WHEN OTHER
020200              SET RET0-88-COD-ERROR     TO TRUE
020300              MOVE CT-RUTINA            TO RET0-PROGRAMA
020400              MOVE ME-FUNCION-INVALIDA  TO RET0-COD-ERROR
020500     END-EVALUATE.
020600
020700 2000-PROCESO-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*   2100-BUSCA-EMPLEADO - BARRE TODO EMPLOYEES Y CONSERVA LA     *
021200*   ULTIMA FICHA QUE COINCIDA CON EL ICP PEDIDO (REGLA 10,       *
021300*   "GANA LA ULTIMA COINCIDENCIA" - PUEDE HABER VARIAS FICHAS    *
021400*   HISTORICAS PARA EL MISMO EMPLEADO).                          *
021500*****************************************************************
021600 2100-BUSCA-EMPLEADO.
021700
021800     SET INQ-88-NO-ENCONTRADO TO TRUE
021900     MOVE 'N' TO WS-FIN-EMP
022000     MOVE SPACES TO WS-ULTIMO-EMPLEADO
022100     MOVE ZERO TO WS-CNT-EMPLEADOS-LEIDOS
022200
022300     OPEN INPUT EMPLOYEES
022400     IF NOT FS-EMP-88-OK
022500        DISPLAY 'ERROR OPEN EMPLOYEES CODE: ' WS-FS-EMP
022600        SET RET0-88-COD-ERROR TO TRUE
022700        PERFORM 3000-FIN
022800     END-IF
022900
023000     PERFORM 2110-LEE-EMPLEADO
023100        THRU 2110-LEE-EMPLEADO-EXIT
023200        UNTIL FIN-88-EMP
023300
023400     CLOSE EMPLOYEES
023500     MOVE 'N' TO WS-FIN-EMP
023600
023700     IF INQ-88-SI-ENCONTRADO
023800        MOVE WS-UE-ICP           TO INQ-EMP-ICP
023900        MOVE WS-UE-KODPRA        TO INQ-EMP-KODPRA
024000        MOVE WS-UE-NAME          TO INQ-EMP-NAME
024100        MOVE WS-UE-SUBORD        TO INQ-EMP-SUBORD
024200        MOVE WS-UE-LAST-DATUM    TO INQ-EMP-LAST-DATUM
024300        MOVE WS-UE-LAST-CAS      TO INQ-EMP-LAST-CAS
024400        MOVE WS-UE-LAST-KODPO    TO INQ-EMP-LAST-KODPO
024500        MOVE WS-UE-LAST-DRUH     TO INQ-EMP-LAST-DRUH
024600        MOVE WS-UE-HIRE-DATE     TO INQ-EMP-HIRE-DATE
024700        MOVE WS-UE-TERM-DATE     TO INQ-EMP-TERM-DATE
024800        SET RET0-88-OK           TO TRUE
024900     ELSE
025000        SET RET0-88-COD-AVISO    TO TRUE
025100        MOVE CT-RUTINA           TO RET0-PROGRAMA
025200        MOVE ME-NO-EXISTE        TO RET0-COD-ERROR
025300        MOVE INQ-ICP             TO RET0-VAR1-ERROR
025400     END-IF
025500     .
025600 2100-BUSCA-EMPLEADO-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*                   2110-LEE-EMPLEADO                           *
026100*****************************************************************
026200 2110-LEE-EMPLEADO.
026300
026400     READ EMPLOYEES
026500        AT END
026600           SET FIN-88-EMP TO TRUE
026700        NOT AT END
026800           ADD 1 TO WS-CNT-EMPLEADOS-LEIDOS
026900           IF EMP-ICP EQUAL INQ-ICP
027000              MOVE REG-EMPLOYEES TO WS-ULTIMO-EMPLEADO
027100              SET INQ-88-SI-ENCONTRADO TO TRUE
027200           END-IF
027300     END-READ
027400     .
027500 2110-LEE-EMPLEADO-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*   2200-SELECCIONA-WORKREC - CURSOR SOBRE WORKRECS FILTRADO     *
028000*   POR CODIGO DE PRACA Y FECHA (REGLA 9). MANTIENE EL ARCHIVO   *
028100*   ABIERTO ENTRE LLAMADAS SUCESIVAS HASTA AGOTAR LA SELECCION.  *
028200*****************************************************************
028300 2200-SELECCIONA-WORKREC.
028400
028500     IF NOT REC-88-ABIERTO
028600        OPEN INPUT WORKRECS
028700        IF NOT FS-REC-88-OK
028800           DISPLAY 'ERROR OPEN WORKRECS CODE: ' WS-FS-REC
028900           SET RET0-88-COD-ERROR TO TRUE
029000           PERFORM 3000-FIN
029100        END-IF
029200        SET REC-88-ABIERTO TO TRUE
029300        MOVE 'N' TO WS-FIN-REC
029400     END-IF
029500
029600     MOVE 'N' TO WS-REC-ENCONTRADO
029700
029800     PERFORM 2210-LEE-WORKREC
029900        THRU 2210-LEE-WORKREC-EXIT
030000        UNTIL FIN-88-REC OR REC-88-ENCONTRADO
030100
030200     IF REC-88-ENCONTRADO
030300        SET RET0-88-MAS-DATOS TO TRUE
030400     ELSE
030500        CLOSE WORKRECS
030600        MOVE 'N' TO WS-WORKREC-ABIERTO
030700        MOVE 'N' TO WS-FIN-REC
030800        MOVE SPACES TO INQ-WORKREC
030900        MOVE ZERO   TO INQ-REC-ID INQ-REC-DATUM INQ-REC-CAS
031000        SET RET0-88-OK TO TRUE
031100     END-IF
031200     .
031300 2200-SELECCIONA-WORKREC-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*                   2210-LEE-WORKREC                            *
031800*****************************************************************
031900 2210-LEE-WORKREC.
032000
032100     READ WORKRECS
032200        AT END
032300           SET FIN-88-REC TO TRUE
032400        NOT AT END
032500           ADD 1 TO WS-CNT-WORKRECS-LEIDOS
032600           IF REC-KODPRA EQUAL INQ-KODPRA
032700              AND REC-DATUM NOT LESS THAN WS-RANGO-DESDE
032800              AND REC-DATUM NOT GREATER THAN WS-RANGO-HASTA
032900              SET REC-88-ENCONTRADO TO TRUE
033000              MOVE REC-ID           TO INQ-REC-ID
033100              MOVE REC-DATUM        TO INQ-REC-DATUM
033200              MOVE REC-KODPRA       TO INQ-REC-KODPRA
033300              MOVE REC-ZAKAZKA      TO INQ-REC-ZAKAZKA
033400              MOVE REC-TYP          TO INQ-REC-TYP
033500              MOVE REC-POL-FROM     TO INQ-REC-POL-FROM
033600              MOVE REC-POL-TO       TO INQ-REC-POL-TO
033700              MOVE REC-CAS          TO INQ-REC-CAS
033800              MOVE REC-HLASENI      TO INQ-REC-HLASENI
033900              MOVE REC-UKOL         TO INQ-REC-UKOL
034000              MOVE REC-POPIS        TO INQ-REC-POPIS
034100           END-IF
034200     END-READ
034300     .
034400 2210-LEE-WORKREC-EXIT.
034500     EXIT.
034600
034700*****************************************************************
034800*   2300-ULTIMOS-EVENTOS - CURSOR QUE BARRE TODO EMPLOYEES Y     *
034900*   DEVUELVE UNA FICHA POR LLAMADA, CON SUS CAMPOS EMP-LAST-*    *
035000*   (ULTIMO MARCAJE DE CADA EMPLEADO) PARA EL LISTADO FINAL.     *
035100*****************************************************************
035200 2300-ULTIMOS-EVENTOS.
035300
035400     IF NOT EMP-88-ABIERTO
035500        OPEN INPUT EMPLOYEES
035600        IF NOT FS-EMP-88-OK
035700           DISPLAY 'ERROR OPEN EMPLOYEES CODE: ' WS-FS-EMP
035800           SET RET0-88-COD-ERROR TO TRUE
035900           PERFORM 3000-FIN
036000        END-IF
036100        SET EMP-88-ABIERTO TO TRUE
036200        MOVE 'N' TO WS-FIN-EMP
036300     END-IF
036400
036500     READ EMPLOYEES
036600        AT END
036700           SET FIN-88-EMP TO TRUE
036800        NOT AT END
036900           ADD 1 TO WS-CNT-EMPLEADOS-LEIDOS
037000           MOVE EMP-ICP           TO INQ-EMP-ICP
037100           MOVE EMP-KODPRA        TO INQ-EMP-KODPRA
037200           MOVE EMP-NAME          TO INQ-EMP-NAME
037300           MOVE EMP-SUBORD        TO INQ-EMP-SUBORD
037400           MOVE EMP-LAST-DATUM    TO INQ-EMP-LAST-DATUM
037500           MOVE EMP-LAST-CAS      TO INQ-EMP-LAST-CAS
037600           MOVE EMP-LAST-KODPO    TO INQ-EMP-LAST-KODPO
037700           MOVE EMP-LAST-DRUH     TO INQ-EMP-LAST-DRUH
037800           MOVE EMP-HIRE-DATE     TO INQ-EMP-HIRE-DATE
037900           MOVE EMP-TERM-DATE     TO INQ-EMP-TERM-DATE
038000     END-READ
038100
038200     IF FIN-88-EMP
038300        CLOSE EMPLOYEES
038400        MOVE 'N' TO WS-EMPLEADOS-ABIERTO
038500        MOVE 'N' TO WS-FIN-EMP
038600        MOVE SPACES TO INQ-EMPLEADO
038700        SET RET0-88-OK TO TRUE
038800     ELSE
038900        SET RET0-88-MAS-DATOS TO TRUE
039000     END-IF
039100     .
039200 2300-ULTIMOS-EVENTOS-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*                           3000-FIN                            *
039700*****************************************************************
039800 3000-FIN.
039900
040000     GOBACK.

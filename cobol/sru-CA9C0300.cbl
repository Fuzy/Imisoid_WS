000100*****************************************************************
000200* Program name:    CA9C0300.                                    *
000300* Original author: jfiguero.                                    *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 19/07/1984 jfiguero      Initial Version - acceso indexado al  *
000900*                          archivo de fichadas de personal.      *
001000* 25/09/1993 qalvarado     Agregado control de borrado logico de *
001100*                          fichadas anuladas por Relaciones      *
001200*                          Laborales.                            *
001300* 08/01/1999 lcabrera      Revision de anio Y2K: claves y fechas *
001400*                          de fichada con 4 digitos de anio.     *
001500* 21/06/2024 gforrich      Reescritura total - REQ CCAP-0130,    *
001600*                          el acceso a EVENTS deja atras a       *
001700*                          NEOSB36.EMP y su cursor DB2.          *
001800* 09/08/2024 mzuniga       Asignacion de EVT-ID correlativo a    *
001900*                          partir del maximo existente, REQ      *
002000*                          CCAP-0141.                            *
002100* 02/10/2024 mzuniga       Seleccion por rango de fechas con     *
002200*                          tabla en memoria y orden por fecha,   *
002300*                          REQ CCAP-0151.                        *
002400* 14/11/2024 mzuniga       Funcion de tiempo total por periodo   *
002500*                          (apareo llegada/salida por dia), REQ  *
002600*                          CCAP-0162. Y2K: fechas ya trabajan    *
002700*                          con AAAAMMDD de 4 digitos, sin        *
002800*                          impacto de cambio de siglo.           *
002900*****************************************************************
003000*                                                               *
003100*          I D E N T I F I C A T I O N  D I V I S I O N         *
003200*                                                               *
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  CA9C0300.
003600 AUTHOR. JORGE FIGUEROA.
003700 INSTALLATION. IBM Z/OS.
003800 DATE-WRITTEN. 19/07/1984.
003900 DATE-COMPILED. 14/11/2024.
004000 SECURITY. CONFIDENTIAL.
004100*****************************************************************
004200*                                                               *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EVENTS     ASSIGN       TO EVENTS
005500                        ORGANIZATION IS INDEXED
005600                        ACCESS MODE  IS DYNAMIC
005700                        RECORD KEY   IS EVT-ID
005800                        FILE STATUS  IS WS-FILE-STATUS.
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  EVENTS
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  REG-EVENTS.
007000     COPY CAEVT00.
007100
007200 WORKING-STORAGE SECTION.
007300
007400*****************************************************************
007500*                    DEFINICION DE CONSTANTES                   *
007600*****************************************************************
007700 01  CT-CONSTANTES.
007800     05 CT-RUTINA                  PIC X(08) VALUE 'CA9C0300'.
007900     05 CT-EVENTOS                 PIC X(03) VALUE 'EVT'.
008000     05 FILLER                     PIC X(02).
008100
008200 01  ME-MENSAJES.
008300     05 ME-NO-EXISTE               PIC X(07) VALUE 'CAE3001'.
008400     05 ME-DUPLICADO               PIC X(07) VALUE 'CAE3002'.
008500     05 ME-FUNCION-INVALIDA        PIC X(07) VALUE 'CAE3099'.
008600     05 FILLER                     PIC X(02).
008700
008800*****************************************************************
008900*                     DEFINICION DE SWITCHES                    *
009000*****************************************************************
009100 01  SW-SWITCHES.
009200     05 WS-FILE-STATUS             PIC X(02) VALUE SPACE.
009300        88 FS-88-OK                           VALUE '00'.
009400     05 WS-FIN-TABLA                PIC X(01) VALUE 'N'.
009500        88 FIN-88-TABLA                        VALUE 'S'.
009600     05 FILLER                     PIC X(01).
009700
009800*****************************************************************
009900*                 DEFINICION DE CONTADORES (COMP)                *
010000*****************************************************************
010050 77  WS-PROX-ID                    PIC 9(10) COMP.
010100 01  CN-CONTADORES.
010300     05 WS-TE-CANT                 PIC S9(04) COMP VALUE ZERO.
010400     05 WS-TE-PUNTERO              PIC S9(04) COMP VALUE ZERO.
010500     05 WS-ACUM-SEGUNDOS           PIC S9(09) COMP VALUE ZERO.
010600     05 WS-DIA-CAS-P               PIC S9(09) COMP.
010700     05 WS-DIA-CAS-O               PIC S9(09) COMP.
010800     05 FILLER                     PIC X(02).
010900
011000*****************************************************************
011100*                     DEFINICION DE VARIABLES                   *
011200*****************************************************************
011300 01  WS-PROX-ID-DISPLAY            PIC 9(10).
011400
011500 01  WS-EVT-ID-WORK.
011600     05 WS-EVT-ID-WORK-X           PIC X(10).
011700 01  WS-EVT-ID-WORK-R REDEFINES WS-EVT-ID-WORK.
011800     05 WS-EVT-ID-WORK-9           PIC 9(10).
011900
012000 01  WS-FECHA-TRABAJO.
012100     05 WS-FECHA-TRABAJO-9         PIC 9(08).
012200 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
012300     05 WS-FT-ANIO                 PIC 9(04).
012400     05 WS-FT-MES                  PIC 9(02).
012500     05 WS-FT-DIA                  PIC 9(02).
012600
012700*****************************************************************
012800*          TABLA DE EVENTOS SELECCIONADOS PARA UN PERIODO       *
012900*          (TOPE DE 200 MARCAJES POR EMPLEADO Y PERIODO)        *
013000*****************************************************************
013100 01  WS-TABLA-EVENTOS.
013200     05 WS-TE-ENTRADA OCCURS 200 TIMES INDEXED BY WS-TE-IDX.
013300        10 WS-TE-EVT-ID            PIC X(10).
013400        10 WS-TE-DATUM             PIC 9(08).
013500        10 WS-TE-KOD-PO            PIC X(02).
013600        10 WS-TE-DRUH              PIC X(01).
013700        10 WS-TE-CAS               PIC 9(08).
013800        10 WS-TE-IC-OBS            PIC X(06).
013900        10 WS-TE-TYP               PIC X(01).
014000        10 WS-TE-DATUM-ZM          PIC 9(08).
014100        10 WS-TE-POZNAMKA          PIC X(30).
014200
014300 01  WS-TE-ENTRADA-AUX             PIC X(74).
014400 01  WS-TE-ENTRADA-AUX-R REDEFINES WS-TE-ENTRADA-AUX.
014500     05 WS-TEA-EVT-ID              PIC X(10).
014600     05 WS-TEA-DATUM               PIC 9(08).
014700     05 WS-TEA-KOD-PO              PIC X(02).
014800     05 WS-TEA-DRUH                PIC X(01).
014900     05 WS-TEA-CAS                 PIC 9(08).
015000     05 WS-TEA-IC-OBS              PIC X(06).
015100     05 WS-TEA-TYP                 PIC X(01).
015200     05 WS-TEA-DATUM-ZM            PIC 9(08).
015300     05 WS-TEA-POZNAMKA            PIC X(30).
015400
015500*****************************************************************
015600*                     DEFINICION DE LINKAGE                     *
015700*****************************************************************
015800 LINKAGE SECTION.
015900 01  LN-CADAO00.
016000     COPY CADAO00.
016100 01  LN-CARET00.
016200     COPY CARET00.
016300
016400*****************************************************************
016500*                                                               *
016600*              P R O C E D U R E   D I V I S I O N              *
016700*                                                               *
016800*****************************************************************
016900 PROCEDURE DIVISION USING LN-CADAO00 LN-CARET00.
017000
017100*****************************************************************
017200*                        0000-MAINLINE                          *
017300*****************************************************************
017400 0000-MAINLINE.
017500
017600     PERFORM 1000-INICIO
017700        THRU 1000-INICIO-EXIT
017800
017900     PERFORM 2000-PROCESO
018000        THRU 2000-PROCESO-EXIT
018100
018200     PERFORM 3000-FIN.
018300
018400*****************************************************************
018500*     1000-INICIO - ABRE EVENTS Y CALCULA EL PROXIMO EVT-ID      *
018600*****************************************************************
018700 1000-INICIO.
018800
018900     IF WS-FILE-STATUS EQUAL SPACE
019000        OPEN I-O EVENTS
019100        IF NOT FS-88-OK
019200           DISPLAY 'ERROR OPEN EVENTS CODE: ' WS-FILE-STATUS
019300           SET RET0-88-COD-ERROR TO TRUE
019400           PERFORM 3000-FIN
019500        END-IF
019600        PERFORM 1100-BUSCA-MAX-ID
019700           THRU 1100-BUSCA-MAX-ID-EXIT
019800     END-IF
019900
020000     INITIALIZE LN-CARET00
020100     SET RET0-88-OK TO TRUE
020200     .
020300 1000-INICIO-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700*                     1100-BUSCA-MAX-ID                         *
020800*****************************************************************
020900 1100-BUSCA-MAX-ID.
021000
021100     MOVE ZERO TO WS-PROX-ID
021200     MOVE LOW-VALUES TO EVT-ID
021300
021400     START EVENTS KEY IS NOT LESS THAN EVT-ID
021500        INVALID KEY
021600           CONTINUE
021700     END-START
021800
021900     PERFORM 1110-LEE-Y-COMPARA
022000        THRU 1110-LEE-Y-COMPARA-EXIT
022100        UNTIL FIN-88-TABLA
022200
022300     MOVE 'N' TO WS-FIN-TABLA
022400     .
022500 1100-BUSCA-MAX-ID-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900*                   1110-LEE-Y-COMPARA                          *
023000*****************************************************************
023100 1110-LEE-Y-COMPARA.
023200
023300     READ EVENTS NEXT RECORD
023400        AT END
023500           SET FIN-88-TABLA TO TRUE
023600        NOT AT END
023700           MOVE EVT-ID TO WS-EVT-ID-WORK-X
023800           IF WS-EVT-ID-WORK-9 GREATER THAN WS-PROX-ID
023900              MOVE WS-EVT-ID-WORK-9 TO WS-PROX-ID
024000           END-IF
024100     END-READ
024200     .
024300 1110-LEE-Y-COMPARA-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700*                           2000-PROCESO                        *
024800*****************************************************************
024900 2000-PROCESO.
025000
025100     EVALUATE TRUE
025200         WHEN DAO-88-INSERTAR
025300              PERFORM 2100-INSERT-EVT
025400                 THRU 2100-INSERT-EVT-EXIT
025500         WHEN DAO-88-LEER
025600              PERFORM 2200-READ-EVT
025700                 THRU 2200-READ-EVT-EXIT
025800         WHEN DAO-88-REESCRIBIR
025900              PERFORM 2300-REWRITE-EVT
026000                 THRU 2300-REWRITE-EVT-EXIT
026100         WHEN DAO-88-ELIMINAR
026200              PERFORM 2400-DELETE-EVT
026300                 THRU 2400-DELETE-EVT-EXIT
026400         WHEN DAO-88-SELECCIONAR
026500              PERFORM 2500-SELECT-RANGE
026600                 THRU 2500-SELECT-RANGE-EXIT
026700         WHEN DAO-88-SIGUIENTE
026800              PERFORM 2550-DEVUELVE-SIGUIENTE
026900                 THRU 2550-DEVUELVE-SIGUIENTE-EXIT
027000         WHEN DAO-88-TOTAL-PERIODO
027100              PERFORM 2600-PERIOD-TIME
027200                 THRU 2600-PERIOD-TIME-EXIT
027300         WHEN OTHER
027400              SET RET0-88-COD-ERROR      TO TRUE
027500              MOVE CT-RUTINA             TO RET0-PROGRAMA
027600              MOVE ME-FUNCION-INVALIDA   TO RET0-COD-ERROR
027700     END-EVALUATE.
027800
027900 2000-PROCESO-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300*   2100-INSERT-EVT - ASIGNA EVT-ID CORRELATIVO Y GRABA EL       *
028400*                     MARCAJE EN EL ARCHIVO EVENTS.              *
028500*****************************************************************
028600 2100-INSERT-EVT.
028700
028800     ADD 1 TO WS-PROX-ID
028900     MOVE WS-PROX-ID              TO WS-PROX-ID-DISPLAY
029000     MOVE WS-PROX-ID-DISPLAY      TO DAO-EVT-ID
029100
029200     INITIALIZE REG-EVENTS
029300     MOVE DAO-EVT-ID              TO EVT-ID
029400     MOVE DAO-EVT-ICP             TO EVT-ICP
029500     MOVE DAO-EVT-DATUM           TO EVT-DATUM
029600     MOVE DAO-EVT-KOD-PO          TO EVT-KOD-PO
029700     MOVE DAO-EVT-DRUH            TO EVT-DRUH
029800     MOVE DAO-EVT-CAS             TO EVT-CAS
029900     MOVE DAO-EVT-IC-OBS          TO EVT-IC-OBS
030000     MOVE DAO-EVT-TYP             TO EVT-TYP
030100     MOVE DAO-EVT-DATUM-ZM        TO EVT-DATUM-ZM
030200     MOVE DAO-EVT-POZNAMKA        TO EVT-POZNAMKA
030300
030400     WRITE REG-EVENTS
030500        INVALID KEY
030600           SET RET0-88-COD-ERROR   TO TRUE
030700           MOVE CT-RUTINA          TO RET0-PROGRAMA
030800           MOVE ME-DUPLICADO       TO RET0-COD-ERROR
030900           MOVE DAO-EVT-ID         TO RET0-VAR1-ERROR
031000        NOT INVALID KEY
031100           SET RET0-88-OK          TO TRUE
031200     END-WRITE
031300     .
031400 2100-INSERT-EVT-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800*                        2200-READ-EVT                          *
031900*****************************************************************
032000 2200-READ-EVT.
032100
032200     MOVE DAO-EVT-ID               TO EVT-ID
032300
032400     READ EVENTS
032500        INVALID KEY
032600           SET RET0-88-COD-AVISO    TO TRUE
032700           SET DAO-88-NO-ENCONTRADO TO TRUE
032800           MOVE CT-RUTINA           TO RET0-PROGRAMA
032900           MOVE ME-NO-EXISTE        TO RET0-COD-ERROR
033000        NOT INVALID KEY
033100           MOVE EVT-ID              TO DAO-EVT-ID
033200           MOVE EVT-ICP             TO DAO-EVT-ICP
033300           MOVE EVT-DATUM           TO DAO-EVT-DATUM
033400           MOVE EVT-KOD-PO          TO DAO-EVT-KOD-PO
033500           MOVE EVT-DRUH            TO DAO-EVT-DRUH
033600           MOVE EVT-CAS             TO DAO-EVT-CAS
033700           MOVE EVT-IC-OBS          TO DAO-EVT-IC-OBS
033800           MOVE EVT-TYP             TO DAO-EVT-TYP
033900           MOVE EVT-DATUM-ZM        TO DAO-EVT-DATUM-ZM
034000           MOVE EVT-POZNAMKA        TO DAO-EVT-POZNAMKA
034100           SET RET0-88-OK           TO TRUE
034200           SET DAO-88-SI-ENCONTRADO TO TRUE
034300     END-READ
034400     .
034500 2200-READ-EVT-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900*                      2300-REWRITE-EVT                         *
035000*****************************************************************
035100 2300-REWRITE-EVT.
035200
035300     INITIALIZE REG-EVENTS
035400     MOVE DAO-EVT-ID               TO EVT-ID
035500     MOVE DAO-EVT-ICP              TO EVT-ICP
035600     MOVE DAO-EVT-DATUM            TO EVT-DATUM
035700     MOVE DAO-EVT-KOD-PO           TO EVT-KOD-PO
035800     MOVE DAO-EVT-DRUH             TO EVT-DRUH
035900     MOVE DAO-EVT-CAS              TO EVT-CAS
036000     MOVE DAO-EVT-IC-OBS           TO EVT-IC-OBS
036100     MOVE DAO-EVT-TYP              TO EVT-TYP
036200     MOVE DAO-EVT-DATUM-ZM         TO EVT-DATUM-ZM
036300     MOVE DAO-EVT-POZNAMKA         TO EVT-POZNAMKA
036400
036500     REWRITE REG-EVENTS
036600        INVALID KEY
036700           SET RET0-88-COD-AVISO    TO TRUE
036800           MOVE CT-RUTINA           TO RET0-PROGRAMA
036900           MOVE ME-NO-EXISTE        TO RET0-COD-ERROR
037000        NOT INVALID KEY
037100           SET RET0-88-OK           TO TRUE
037200     END-REWRITE
037300     .
037400 2300-REWRITE-EVT-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800*                      2400-DELETE-EVT                          *
037900*****************************************************************
038000 2400-DELETE-EVT.
038100
038200     MOVE DAO-EVT-ID               TO EVT-ID
038300
038400     DELETE EVENTS
038500        INVALID KEY
038600           SET RET0-88-COD-AVISO    TO TRUE
038700           MOVE CT-RUTINA           TO RET0-PROGRAMA
038800           MOVE ME-NO-EXISTE        TO RET0-COD-ERROR
038900        NOT INVALID KEY
039000           SET RET0-88-OK           TO TRUE
039100     END-DELETE
039200     .
039300 2400-DELETE-EVT-EXIT.
039400     EXIT.
039500
039600*****************************************************************
039700*   2500-SELECT-RANGE - ARMA EN MEMORIA LOS MARCAJES DE UN       *
039800*   EMPLEADO PARA EL PERIODO PEDIDO (FECHAS INCLUSIVE, SIN       *
039900*   CONSIDERAR LOS ANULADOS 'S') Y LOS ORDENA POR FECHA/HORA.    *
040000*****************************************************************
040100 2500-SELECT-RANGE.
040200
040300     MOVE ZERO TO WS-TE-CANT
040400     MOVE 'N'  TO WS-FIN-TABLA
040500     MOVE LOW-VALUES TO EVT-ID
040600
040700     START EVENTS KEY IS NOT LESS THAN EVT-ID
040800        INVALID KEY
040900           CONTINUE
041000     END-START
041100
041200     PERFORM 2505-LEE-Y-FILTRA
041300        THRU 2505-LEE-Y-FILTRA-EXIT
041400        UNTIL FIN-88-TABLA
041500
041600     MOVE 'N' TO WS-FIN-TABLA
041700
041800     PERFORM 2510-ORDENA-TABLA
041900        THRU 2510-ORDENA-TABLA-EXIT
042000
042100     MOVE ZERO TO WS-TE-PUNTERO
042200
042300     PERFORM 2550-DEVUELVE-SIGUIENTE
042400        THRU 2550-DEVUELVE-SIGUIENTE-EXIT
042500     .
042600 2500-SELECT-RANGE-EXIT.
042700     EXIT.
042800
042900*****************************************************************
043000*                    2505-LEE-Y-FILTRA                          *
043100*****************************************************************
043200 2505-LEE-Y-FILTRA.
043300
043400     READ EVENTS NEXT RECORD
043500        AT END
043600           SET FIN-88-TABLA TO TRUE
043700        NOT AT END
043800           IF EVT-ICP EQUAL DAO-EVT-ICP
043900              AND EVT-DATUM NOT LESS THAN DAO-DATE-FROM
044000              AND EVT-DATUM NOT GREATER THAN DAO-DATE-TO
044100              AND NOT EVT-TYP-STORNO
044200              AND WS-TE-CANT LESS THAN 200
044300              ADD 1 TO WS-TE-CANT
044400              SET WS-TE-IDX TO WS-TE-CANT
044500              MOVE EVT-ID       TO WS-TE-EVT-ID (WS-TE-IDX)
044600              MOVE EVT-DATUM    TO WS-TE-DATUM (WS-TE-IDX)
044700              MOVE EVT-KOD-PO   TO WS-TE-KOD-PO (WS-TE-IDX)
044800              MOVE EVT-DRUH     TO WS-TE-DRUH (WS-TE-IDX)
044900              MOVE EVT-CAS      TO WS-TE-CAS (WS-TE-IDX)
045000              MOVE EVT-IC-OBS   TO WS-TE-IC-OBS (WS-TE-IDX)
045100              MOVE EVT-TYP      TO WS-TE-TYP (WS-TE-IDX)
045200              MOVE EVT-DATUM-ZM TO WS-TE-DATUM-ZM (WS-TE-IDX)
045300              MOVE EVT-POZNAMKA TO WS-TE-POZNAMKA (WS-TE-IDX)
045400           END-IF
045500     END-READ
045600     .
045700 2505-LEE-Y-FILTRA-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100*   2510-ORDENA-TABLA - ORDENA LA TABLA DE MARCAJES POR FECHA    *
046200*   Y HORA ASCENDENTE (METODO DE LA BURBUJA, TABLA PEQUENA).     *
046300*****************************************************************
046400 2510-ORDENA-TABLA.
046500
046600     IF WS-TE-CANT GREATER THAN 1
046700        PERFORM 2515-PASADA-BURBUJA
046800           THRU 2515-PASADA-BURBUJA-EXIT
046900           VARYING WS-TE-IDX FROM 1 BY 1
047000           UNTIL WS-TE-IDX NOT LESS THAN WS-TE-CANT
047100     END-IF
047200     .
047300 2510-ORDENA-TABLA-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700*                   2515-PASADA-BURBUJA                         *
047800*****************************************************************
047900 2515-PASADA-BURBUJA.
048000
048100     PERFORM 2520-COMPARA-PAR
048200        THRU 2520-COMPARA-PAR-EXIT
048300        VARYING WS-TE-PUNTERO FROM 1 BY 1
048400        UNTIL WS-TE-PUNTERO NOT LESS THAN WS-TE-CANT
048500     .
048600 2515-PASADA-BURBUJA-EXIT.
048700     EXIT.
048800
048900 2520-COMPARA-PAR.
049000
049100     IF WS-TE-DATUM (WS-TE-PUNTERO) GREATER THAN
049200        WS-TE-DATUM (WS-TE-PUNTERO + 1)
049300        OR (WS-TE-DATUM (WS-TE-PUNTERO) EQUAL
049400            WS-TE-DATUM (WS-TE-PUNTERO + 1)
049500        AND WS-TE-CAS (WS-TE-PUNTERO) GREATER THAN
049600            WS-TE-CAS (WS-TE-PUNTERO + 1))
049700        MOVE WS-TE-ENTRADA (WS-TE-PUNTERO)     TO WS-TE-ENTRADA-AUX
049800        MOVE WS-TE-ENTRADA (WS-TE-PUNTERO + 1) TO
049900             WS-TE-ENTRADA (WS-TE-PUNTERO)
050000        MOVE WS-TE-ENTRADA-AUX                 TO
050100             WS-TE-ENTRADA (WS-TE-PUNTERO + 1)
050200     END-IF
050300     .
050400 2520-COMPARA-PAR-EXIT.
050500     EXIT.
050600
050700*****************************************************************
050800*   2550-DEVUELVE-SIGUIENTE - DEVUELVE LA SIGUIENTE ENTRADA DE   *
050900*   LA TABLA ARMADA POR 2500-SELECT-RANGE, AVISANDO SI QUEDAN    *
051000*   MAS MARCAJES POR DEVOLVER (RET0-88-MAS-DATOS).               *
051100*****************************************************************
051200 2550-DEVUELVE-SIGUIENTE.
051300
051400     ADD 1 TO WS-TE-PUNTERO
051500
051600     IF WS-TE-PUNTERO GREATER THAN WS-TE-CANT
051700        MOVE SPACES TO DAO-EVT-ID DAO-EVT-ICP DAO-EVT-KOD-PO
051800        MOVE ZERO   TO DAO-EVT-DATUM DAO-EVT-CAS DAO-EVT-DATUM-ZM
051900        SET RET0-88-OK TO TRUE
052000     ELSE
052100        SET WS-TE-IDX TO WS-TE-PUNTERO
052200        MOVE WS-TE-EVT-ID (WS-TE-IDX)       TO DAO-EVT-ID
052300        MOVE WS-TE-DATUM (WS-TE-IDX)        TO DAO-EVT-DATUM
052400        MOVE WS-TE-KOD-PO (WS-TE-IDX)       TO DAO-EVT-KOD-PO
052500        MOVE WS-TE-DRUH (WS-TE-IDX)         TO DAO-EVT-DRUH
052600        MOVE WS-TE-CAS (WS-TE-IDX)          TO DAO-EVT-CAS
052700        MOVE WS-TE-IC-OBS (WS-TE-IDX)       TO DAO-EVT-IC-OBS
052800        MOVE WS-TE-TYP (WS-TE-IDX)          TO DAO-EVT-TYP
052900        MOVE WS-TE-DATUM-ZM (WS-TE-IDX)     TO DAO-EVT-DATUM-ZM
053000        MOVE WS-TE-POZNAMKA (WS-TE-IDX)     TO DAO-EVT-POZNAMKA
053100        IF WS-TE-PUNTERO EQUAL WS-TE-CANT
053200           SET RET0-88-OK       TO TRUE
053300        ELSE
053400           SET RET0-88-MAS-DATOS TO TRUE
053500        END-IF
053600     END-IF
053700     .
053800 2550-DEVUELVE-SIGUIENTE-EXIT.
053900     EXIT.
054000
054100*****************************************************************
054200*   2600-PERIOD-TIME - SUMA EL TIEMPO TRABAJADO DEL EMPLEADO     *
054300*   EN EL PERIODO PEDIDO, APAREANDO POR DIA LA LLEGADA 'P' MAS   *
054400*   TEMPRANA CON LA SALIDA 'O' MAS TARDIA (REGLA 5 Y 6).         *
054500*****************************************************************
054600 2600-PERIOD-TIME.
054700
054800     PERFORM 2500-SELECT-RANGE
054900        THRU 2500-SELECT-RANGE-EXIT
055000
055100     MOVE ZERO TO WS-ACUM-SEGUNDOS
055200     MOVE ZERO TO WS-TE-PUNTERO
055300
055400     PERFORM 2605-TOTALIZA-DIA
055500        THRU 2605-TOTALIZA-DIA-EXIT
055600        UNTIL WS-TE-PUNTERO NOT LESS THAN WS-TE-CANT
055700
055800     DIVIDE WS-ACUM-SEGUNDOS BY 3600 GIVING DAO-WORKED ROUNDED
055900
056000     SET RET0-88-OK TO TRUE
056100     .
056200 2600-PERIOD-TIME-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600*                   2605-TOTALIZA-DIA                           *
056700*****************************************************************
056800 2605-TOTALIZA-DIA.
056900
057000     ADD 1 TO WS-TE-PUNTERO
057100     MOVE WS-TE-DATUM (WS-TE-PUNTERO) TO WS-FECHA-TRABAJO-9
057200     MOVE 99999999 TO WS-DIA-CAS-P
057300     MOVE ZERO     TO WS-DIA-CAS-O
057400     SET WS-TE-IDX TO WS-TE-PUNTERO
057500
057600     PERFORM 2610-ACUMULA-DIA
057700        THRU 2610-ACUMULA-DIA-EXIT
057800        UNTIL WS-TE-PUNTERO GREATER THAN WS-TE-CANT
057900        OR WS-TE-DATUM (WS-TE-PUNTERO) NOT EQUAL
058000           WS-FECHA-TRABAJO-9
058100
058200     SUBTRACT 1 FROM WS-TE-PUNTERO
058300
058400     IF WS-DIA-CAS-O GREATER THAN WS-DIA-CAS-P
058500        COMPUTE WS-ACUM-SEGUNDOS = WS-ACUM-SEGUNDOS
058600              + (WS-DIA-CAS-O - WS-DIA-CAS-P)
058700     END-IF
058800     .
058900 2605-TOTALIZA-DIA-EXIT.
059000     EXIT.
059100
059200*****************************************************************
059300*   2610-ACUMULA-DIA - RECORRE LOS MARCAJES DE UN MISMO DIA      *
059400*   BUSCANDO LA LLEGADA MAS TEMPRANA Y LA SALIDA MAS TARDIA.     *
059500*****************************************************************
059600 2610-ACUMULA-DIA.
059700
059800     IF WS-TE-DRUH (WS-TE-PUNTERO) EQUAL 'P'
059900        AND WS-TE-CAS (WS-TE-PUNTERO) LESS THAN WS-DIA-CAS-P
060000        MOVE WS-TE-CAS (WS-TE-PUNTERO) TO WS-DIA-CAS-P
060100     END-IF
060200
060300     IF WS-TE-DRUH (WS-TE-PUNTERO) EQUAL 'O'
060400        AND WS-TE-CAS (WS-TE-PUNTERO) GREATER THAN WS-DIA-CAS-O
060500        MOVE WS-TE-CAS (WS-TE-PUNTERO) TO WS-DIA-CAS-O
060600     END-IF
060700
060800     ADD 1 TO WS-TE-PUNTERO
060900     .
061000 2610-ACUMULA-DIA-EXIT.
061100     EXIT.
061200
061300*****************************************************************
061400*                           3000-FIN                            *
061500*****************************************************************
061600 3000-FIN.
061700
061800     GOBACK.
